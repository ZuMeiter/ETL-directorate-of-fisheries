000100****************************************************************          
000200*                                                               *         
000300*        FL020 - Foreign Landings Monthly Aggregation          *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL020.                                          
001100*                                                                         
001200      AUTHOR.             K M BRATTLI.                                    
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       18/01/1989.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Reads the foreign-vessel landings               
001900*                         extract and rolls quantity and value            
002000*                         up into one record per year/month - no          
002100*                         document-type filter applies here, every        
002200*                         dated line counts.  Run by the FL000            
002300*                         driver, or stand-alone for re-runs.             
002400*                                                                         
002500*     Version.            See Prog-Name in WS.                            
002600*                                                                         
002700*     Called Modules.     FL090 (amount cleaning), FL091 (date            
002800*                         derivation).                                    
002900*     Functions Used.     None.                                           
003000*     Files used.         LANDINGS-FILE (in), SUMMARY-FILE (out).         
003100*     Error msgs used.    SY001, SY002 (see aa010).                       
003200*                                                                         
003300* Changes:                                                                
003400* 18/01/89 kmb - 1.0.00 Created - the old sluttseddel tabulation          
003500*                       run split domestic from foreign, this             
003600*                       program covers the foreign vessel side.           
003700* 06/05/90 kmb -    .01 Bucket table was 120 entries, ran out for         
003800*                       a ten year back-run - now sized for 31.           
003900* 08/02/95 tho -    .02 Sort of the monthly buckets added, output         
004000*                       must be year/month ascending per Stats.           
004100* 14/01/99 ang - 1.1.00 Y2K review - four digit year throughout,          
004200*                       no changes required.                              
004300* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004400* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004500*                       rewrite off the bureau service.                   
004600* 25/02/09 kmb -    .01 Debug switch wired through to FL090/FL091         
004700*                       for the Trondheim data queries.                   
004800* 11/06/14 ang -    .02 Value accumulator widened, a back year            
004900*                       correction run overflowed S9(9).                  
005000* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
005100*                       Directorate's updated internal-use notice.        
005200* 05/03/26 kmb - 1.4.00 Rebuilt to CALL the new common FL090/             
005300*                       FL091 routines instead of in-line code,           
005400*                       file names now passed in from FL000.              
005500*                                                                         
005600****************************************************************          
005700*                                                                         
005800*  This program is part of the Fisheries Landings Monthly                 
005900*  Aggregation batch suite, property of the National Fisheries            
006000*  Directorate, Statistics & Settlement Branch.                           
006100*                                                                         
006200*  For internal Directorate use only.  Not for release outside            
006300*  the Branch without sign-off from the Data Management Officer.          
006400*                                                                         
006500*  If it breaks, log a call on the Branch on-call rota and quote          
006600*  the run date and job step shown on the batch banner page.              
006700*                                                                         
006800****************************************************************          
006900*                                                                         
007000 ENVIRONMENT              DIVISION.                                       
007100*=================================                                        
007200*                                                                         
007300 CONFIGURATION            SECTION.                                        
007400 SPECIAL-NAMES.                                                           
007500     C01                  IS TOP-OF-FORM                                  
007600     UPSI-0               IS FL-DEBUG-SWITCH.                             
007700*                                                                         
007800 INPUT-OUTPUT              SECTION.                                       
007900 FILE-CONTROL.                                                            
008000     SELECT   LANDINGS-FILE   ASSIGN   WS-IN-FILE-NAME                    
008100              ORGANIZATION    LINE SEQUENTIAL                             
008200              FILE STATUS     FL-IN-STATUS.                               
008300*                                                                         
008400     SELECT   SUMMARY-FILE    ASSIGN   WS-OUT-FILE-NAME                   
008500              ORGANIZATION    LINE SEQUENTIAL                             
008600              FILE STATUS     FL-OUT-STATUS.                              
008700*                                                                         
008800 DATA                     DIVISION.                                       
008900*=================================                                        
009000*                                                                         
009100 FILE SECTION.                                                            
009200*-------------                                                            
009300 FD  LANDINGS-FILE.                                                       
009400 COPY "wsflland.cob".                                                     
009500*                                                                         
009600 FD  SUMMARY-FILE.                                                        
009700 COPY "wsflsumm.cob".                                                     
009800*                                                                         
009900 WORKING-STORAGE SECTION.                                                 
010000*------------------------                                                 
010100 77  Prog-Name                pic x(20) value "FL020 (1.4.00)".           
010200*                                                                         
010300 COPY "wsflbkt.cob".                                                      
010400*                                                                         
010500 01  WS-Status-Fields.                                                    
010600     03  FL-In-Status             pic xx.                                 
010700     03  FL-Out-Status            pic xx.                                 
010800*                                                                         
010900 01  WS-Switches.                                                         
011000     03  WS-EOF-Switch            pic x  value "N".                       
011100         88  WS-End-Of-File              value "Y".                       
011200         88  WS-Not-End-Of-File          value "N".                       
011300     03  WS-Found-Switch          pic x  value "N".                       
011400         88  WS-Found                    value "Y".                       
011500         88  WS-Not-Found                value "N".                       
011600     03  WS-Abort-Switch          pic x  value "N".                       
011700         88  WS-Abort                    value "Y".                       
011800         88  WS-No-Abort                 value "N".                       
011900     03  WS-Swap-Switch           pic x  value "N".                       
012000         88  WS-Swap-Made                value "Y".                       
012100         88  WS-No-Swap-Made             value "N".                       
012200 01  WS-Switches-Alt  redefines  WS-Switches  pic x(04).                  
012300*                                                                         
012400 01  Arg1                     pic x(64) value spaces.                     
012500 01  Arg2                     pic x(64) value spaces.                     
012600*                                                                         
012700 01  WS-In-File-Name          pic x(64).                                  
012800 01  WS-Out-File-Name         pic x(64).                                  
012900*                                                                         
013000 01  WS-Fl90-Function         pic x.                                      
013100 01  WS-Fl90-Amt-Text         pic x(15).                                  
013200 01  WS-Fl90-Amt-Value        pic s9(11)v99  comp-3.                      
013300 01  WS-Fl90-Amt-Value-Alt redefines WS-Fl90-Amt-Value pic x(07).         
013400*                                                                         
013500 01  WS-Fl91-Date-Text        pic x(10).                                  
013600 01  WS-Fl91-Year-Out         pic 9(4).                                   
013700 01  WS-Fl91-Month-Out        pic 9(2).                                   
013800 01  WS-Fl91-Valid-Flag       pic x.                                      
013900     88  WS-Fl91-Valid               value "Y".                           
014000     88  WS-Fl91-Invalid             value "N".                           
014100*                                                                         
014200 01  WS-Amount-Fields.                                                    
014300     03  WS-Qty-Amount            pic s9(11)v99  comp-3.                  
014400     03  WS-Value-Amount          pic s9(11)v99  comp-3.                  
014500 01  WS-Amount-Fields-Alt  redefines  WS-Amount-Fields  pic x(14).        
014600*                                                                         
014700 01  WS-Tonnes-Value          pic s9(9)v9(3)  comp-3.                     
014800*                                                                         
014900 01  WS-Srch-Ix               pic 9(4)  comp.                             
015000*                                                                         
015100 01  WS-Swap-Entry.                                                       
015200     03  WS-Swap-Year             pic 9(4).                               
015300     03  WS-Swap-Month            pic 9(2).                               
015400     03  WS-Swap-Tonnes           pic s9(9)v9(3)  comp-3.                 
015500     03  WS-Swap-Value            pic s9(11)v9(2) comp-3.                 
015600     03  WS-Swap-Rows             pic 9(7)  comp.                         
015700*                                                                         
015800 PROCEDURE DIVISION CHAINING Arg1                                         
015900                             Arg2.                                        
016000*====================================================                     
016100*                                                                         
016200 aa000-Main.                                                              
016300*----------                                                               
016400     display  Prog-Name " Starting".                                      
016500     if       FL-Debug-Switch                                             
016600              display "FL020 DEBUG SWITCHES=" WS-Switches-Alt             
016700     end-if.                                                              
016800     perform  aa010-Open-Files thru aa010-Open-Files-Exit.                
016900     if       WS-Abort                                                    
017000              go to aa000-Main-Exit                                       
017100     end-if.                                                              
017200     perform  aa020-Process-Landings thru                                 
017300              aa020-Process-Landings-Exit.                                
017400     perform  aa050-Emit-Summary thru aa050-Emit-Summary-Exit.            
017500     perform  aa090-Close-Files thru aa090-Close-Files-Exit.              
017600     display  Prog-Name " Complete, " FL-Bucket-Count                     
017700              " Month(s) Written".                                        
017800 aa000-Main-Exit.                                                         
017900     goback.                                                              
018000*                                                                         
018100 aa010-Open-Files.                                                        
018200*----------------                                                         
018300     move     Arg1 to WS-In-File-Name.                                    
018400     move     Arg2 to WS-Out-File-Name.                                   
018500     move     zero to FL-Bucket-Count.                                    
018600     open     input Landings-File.                                        
018700     if       FL-In-Status not = "00"                                     
018800              display "FL020 SY001 CANNOT OPEN LANDINGS INPUT, "          
018900                       "STATUS=" FL-In-Status                             
019000              set     WS-Abort to true                                    
019100              go to   aa010-Open-Files-Exit                               
019200     end-if.                                                              
019300     open     output Summary-File.                                        
019400     if       FL-Out-Status not = "00"                                    
019500              display "FL020 SY002 CANNOT OPEN SUMMARY OUTPUT, "          
019600                       "STATUS=" FL-Out-Status                            
019700              set     WS-Abort to true                                    
019800     end-if.                                                              
019900 aa010-Open-Files-Exit.                                                   
020000     exit.                                                                
020100*                                                                         
020200 aa020-Process-Landings.                                                  
020300*-----------------------                                                  
020400     perform  aa030-Accept-Record thru aa030-Accept-Record-Exit           
020500              until WS-End-Of-File.                                       
020600 aa020-Process-Landings-Exit.                                             
020700     exit.                                                                
020800*                                                                         
020900 aa030-Accept-Record.                                                     
021000*--------------------                                                     
021100     read     Landings-File                                               
021200         at end                                                           
021300              set  WS-End-Of-File to true                                 
021400     end-read.                                                            
021500     if       WS-Not-End-Of-File                                          
021600              perform zz030-Edit-And-Load thru                            
021700                      zz030-Edit-And-Load-Exit                            
021800     end-if.                                                              
021900 aa030-Accept-Record-Exit.                                                
022000     exit.                                                                
022100*                                                                         
022200 zz030-Edit-And-Load.                                                     
022300*--------------------                                                     
022400*    Foreign run - no document-type filter, every dated line              
022500*    counts, unlike the domestic sluttseddel-only rule in FL010.          
022600*                                                                         
022700     move     LND-Landing-Date to WS-Fl91-Date-Text.                      
022800     call     "FL091" using WS-Fl91-Date-Text                             
022900                             WS-Fl91-Year-Out                             
023000                             WS-Fl91-Month-Out                            
023100                             WS-Fl91-Valid-Flag.                          
023200     if       WS-Fl91-Valid                                               
023300              perform zz035-Clean-And-Accumulate thru                     
023400                      zz035-Clean-And-Accumulate-Exit                     
023500     end-if.                                                              
023600 zz030-Edit-And-Load-Exit.                                                
023700     exit.                                                                
023800*                                                                         
023900 zz035-Clean-And-Accumulate.                                              
024000*---------------------------                                              
024100     move     "C" to WS-Fl90-Function.                                    
024200     move     LND-Qty-Text to WS-Fl90-Amt-Text.                           
024300     call     "FL090" using WS-Fl90-Function WS-Fl90-Amt-Text             
024400                             WS-Fl90-Amt-Value.                           
024500     move     WS-Fl90-Amt-Value to WS-Qty-Amount.                         
024600*                                                                         
024700     move     LND-Value-Text to WS-Fl90-Amt-Text.                         
024800     call     "FL090" using WS-Fl90-Function WS-Fl90-Amt-Text             
024900                             WS-Fl90-Amt-Value.                           
025000     move     WS-Fl90-Amt-Value to WS-Value-Amount.                       
025100*                                                                         
025200     compute  WS-Tonnes-Value rounded = WS-Qty-Amount / 1000.             
025300     perform  aa040-Accumulate-Bucket thru                                
025400              aa040-Accumulate-Bucket-Exit.                               
025500 zz035-Clean-And-Accumulate-Exit.                                         
025600     exit.                                                                
025700*                                                                         
025800 aa040-Accumulate-Bucket.                                                 
025900*------------------------                                                 
026000     set      WS-Not-Found to true.                                       
026100     perform  zz040-Search-Bucket thru zz040-Search-Bucket-Exit           
026200              varying FL-Bkt-Ix from 1 by 1                               
026300              until   FL-Bkt-Ix > FL-Bucket-Count or WS-Found.            
026400     if       WS-Found                                                    
026500              add   WS-Tonnes-Value  to FL-Bkt-Tonnes (WS-Srch-Ix)        
026600              add   WS-Value-Amount  to FL-Bkt-Value  (WS-Srch-Ix)        
026700              add   1 to FL-Bkt-Rows (WS-Srch-Ix)                         
026800     else                                                                 
026900              add   1 to FL-Bucket-Count                                  
027000              move  WS-Fl91-Year-Out  to                                  
027100                       FL-Bkt-Year (FL-Bucket-Count)                      
027200              move  WS-Fl91-Month-Out to                                  
027300                       FL-Bkt-Month (FL-Bucket-Count)                     
027400              move  WS-Tonnes-Value   to                                  
027500                       FL-Bkt-Tonnes (FL-Bucket-Count)                    
027600              move  WS-Value-Amount   to                                  
027700                       FL-Bkt-Value (FL-Bucket-Count)                     
027800              move  1 to FL-Bkt-Rows (FL-Bucket-Count)                    
027900     end-if.                                                              
028000 aa040-Accumulate-Bucket-Exit.                                            
028100     exit.                                                                
028200*                                                                         
028300 zz040-Search-Bucket.                                                     
028400*--------------------                                                     
028500     if       FL-Bkt-Year (FL-Bkt-Ix)  = WS-Fl91-Year-Out                 
028600        and   FL-Bkt-Month (FL-Bkt-Ix) = WS-Fl91-Month-Out                
028700              set  WS-Found to true                                       
028800              set  WS-Srch-Ix to FL-Bkt-Ix                                
028900     end-if.                                                              
029000 zz040-Search-Bucket-Exit.                                                
029100     exit.                                                                
029200*                                                                         
029300 aa050-Emit-Summary.                                                      
029400*-------------------                                                      
029500     perform  zz050-Sort-Buckets thru zz050-Sort-Buckets-Exit.            
029600     perform  zz050-Write-Bucket thru zz050-Write-Bucket-Exit             
029700              varying FL-Bkt-Ix from 1 by 1                               
029800              until   FL-Bkt-Ix > FL-Bucket-Count.                        
029900 aa050-Emit-Summary-Exit.                                                 
030000     exit.                                                                
030100*                                                                         
030200 zz050-Sort-Buckets.                                                      
030300*-------------------                                                      
030400*    Old fashioned bubble sort - table is never more than a               
030500*    few hundred entries so a smarter sort buys nothing here.             
030600*                                                                         
030700     set      WS-Swap-Made to true.                                       
030800     perform  zz050-Sort-Pass thru zz050-Sort-Pass-Exit                   
030900              until   WS-No-Swap-Made.                                    
031000 zz050-Sort-Buckets-Exit.                                                 
031100     exit.                                                                
031200*                                                                         
031300 zz050-Sort-Pass.                                                         
031400*----------------                                                         
031500     set      WS-No-Swap-Made to true.                                    
031600     perform  zz050-Compare-Pair thru zz050-Compare-Pair-Exit             
031700              varying FL-Bkt-Ix from 1 by 1                               
031800              until   FL-Bkt-Ix >= FL-Bucket-Count.                       
031900 zz050-Sort-Pass-Exit.                                                    
032000     exit.                                                                
032100*                                                                         
032200 zz050-Compare-Pair.                                                      
032300*-------------------                                                      
032400     if      (FL-Bkt-Year (FL-Bkt-Ix) >                                   
032500                 FL-Bkt-Year (FL-Bkt-Ix + 1))                             
032600        or   (FL-Bkt-Year (FL-Bkt-Ix) =                                   
032700                 FL-Bkt-Year (FL-Bkt-Ix + 1)                              
032800              and                                                         
032900              FL-Bkt-Month (FL-Bkt-Ix) >                                  
033000                 FL-Bkt-Month (FL-Bkt-Ix + 1))                            
033100              perform zz050-Swap-Entries thru                             
033200                      zz050-Swap-Entries-Exit                             
033300              set     WS-Swap-Made to true                                
033400     end-if.                                                              
033500 zz050-Compare-Pair-Exit.                                                 
033600     exit.                                                                
033700*                                                                         
033800 zz050-Swap-Entries.                                                      
033900*-------------------                                                      
034000     move     FL-Bucket-Entry (FL-Bkt-Ix)     to WS-Swap-Entry.           
034100     move     FL-Bucket-Entry (FL-Bkt-Ix + 1) to                          
034200                 FL-Bucket-Entry (FL-Bkt-Ix).                             
034300     move     WS-Swap-Entry to FL-Bucket-Entry (FL-Bkt-Ix + 1).           
034400 zz050-Swap-Entries-Exit.                                                 
034500     exit.                                                                
034600*                                                                         
034700 zz050-Write-Bucket.                                                      
034800*-------------------                                                      
034900     move     FL-Bkt-Year   (FL-Bkt-Ix) to MS-Year.                       
035000     move     FL-Bkt-Month  (FL-Bkt-Ix) to MS-Month.                      
035100     move     FL-Bkt-Tonnes (FL-Bkt-Ix) to MS-Tonnes.                     
035200     move     FL-Bkt-Value  (FL-Bkt-Ix) to MS-Value-Nok.                  
035300     move     FL-Bkt-Rows   (FL-Bkt-Ix) to MS-Rows.                       
035400     write    FL-Summary-Record.                                          
035500     if       FL-Debug-Switch                                             
035600              display "FL020 DEBUG WROTE " MS-Year "/" MS-Month           
035700     end-if.                                                              
035800 zz050-Write-Bucket-Exit.                                                 
035900     exit.                                                                
036000*                                                                         
036100 aa090-Close-Files.                                                       
036200*------------------                                                       
036300     close    Landings-File.                                              
036400     close    Summary-File.                                               
036500 aa090-Close-Files-Exit.                                                  
036600     exit.                                                                
036700*                                                                         
