000100*******************************************                               
000200*                                          *                              
000300*   Working Area For Latest Year          *                               
000400*   Landings Comparison (Domestic Vs      *                               
000500*   Foreign, Or Any Two Monthly Files)    *                               
000600*******************************************                               
000700*  Print-only area, never written to disk.                                
000800*                                                                         
000900*  06/03/26 kmb - Created for landings ETL rebuild.                       
001000*  27/03/26 kmb - Audit stamp and reserved block added to                 
001100*                 match wsflland/wsflsumm - Support asked for             
001200*                 the same batch traceability on the printed              
001300*                 comparison block as the two data files.                 
001400*                                                                         
001500 01  FL-Comparison-Record.                                                
001600     03  CMP-YEAR                 pic 9(4).                               
001700     03  CMP-TOTAL-1              pic s9(9)v9(3)  comp-3.                 
001800     03  CMP-TOTAL-2              pic s9(9)v9(3)  comp-3.                 
001900     03  CMP-DIFF                 pic s9(9)v9(3)  comp-3.                 
002000     03  CMP-ABS-DIFF             pic 9(9)v9(3)   comp-3.                 
002100     03  CMP-PCT-OF-2             pic s9(5)v9(2)  comp-3.                 
002200     03  CMP-PCT-OF-2-Valid       pic x.                                  
002300         88  CMP-PCT-2-OK               value "Y".                        
002400         88  CMP-PCT-2-Suppressed       value "N".                        
002500     03  CMP-PCT-OF-1             pic s9(5)v9(2)  comp-3.                 
002600     03  CMP-PCT-OF-1-Valid       pic x.                                  
002700         88  CMP-PCT-1-OK               value "Y".                        
002800         88  CMP-PCT-1-Suppressed       value "N".                        
002900     03  FL-Comparison-Audit-Stamp.                                       
003000*        Reserved, not populated by FL040 yet - held so a                 
003100*        re-run of the comparison can be told apart from the              
003200*        original on the printed block, once FL040 is made to             
003300*        stamp it from Prog-Name and the run clock.                       
003400         05  CMP-Batch-No         pic 9(6)     comp.                      
003500         05  CMP-Run-Date         pic 9(8)     comp.                      
003600         05  CMP-Run-Time         pic 9(6)     comp.                      
003700     03  FL-Comparison-Reserved.                                          
003800         05  CMP-Dataset-1-Name   pic x(20).                              
003900         05  CMP-Dataset-2-Name   pic x(20).                              
004000         05  CMP-Forced-Year-Used pic x.                                  
004100             88  CMP-Year-Was-Forced       value "Y".                     
004200             88  CMP-Year-Was-Latest       value "N".                     
004300         05  CMP-Spare            pic x(05).                              
004400     03  FILLER                   pic x(06).                              
004500*                                                                         
