000100****************************************************************          
000200*                                                               *         
000300*        FL010 - Domestic Landings Monthly Aggregation         *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL010.                                          
001100*                                                                         
001200      AUTHOR.             K M BRATTLI.                                    
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       11/01/1989.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Reads the domestic (Norwegian) landings         
001900*                         extract, keeps sluttseddel (type "0")           
002000*                         lines only, and rolls quantity and value        
002100*                         up into one record per year/month.  Run         
002200*                         by the FL000 driver, or stand-alone for         
002300*                         re-runs against a corrected extract.            
002400*                                                                         
002500*     Version.            See Prog-Name in WS.                            
002600*                                                                         
002700*     Called Modules.     FL090 (amount cleaning), FL091 (date            
002800*                         derivation).                                    
002900*     Functions Used.     None.                                           
003000*     Files used.         LANDINGS-FILE (in), SUMMARY-FILE (out).         
003100*     Error msgs used.    SY001, SY002 (see aa010).                       
003200*                                                                         
003300* Changes:                                                                
003400* 11/01/89 kmb - 1.0.00 Created - the old sluttseddel tabulation          
003500*                       run split domestic from foreign, this             
003600*                       program covers the domestic side.                 
003700* 06/05/90 kmb -    .01 Bucket table was 120 entries, ran out for         
003800*                       a ten year back-run - now sized for 31.           
003900* 02/11/91 tho -    .02 Doc-type test moved to an 88 on LND-DOC-          
004000*                       TYPE, two programs had their own copy.            
004100* 08/02/95 tho -    .03 Sort of the monthly buckets added, output         
004200*                       must be year/month ascending per Stats.           
004300* 14/01/99 ang - 1.1.00 Y2K review - four digit year throughout,          
004400*                       no changes required.                              
004500* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004600* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004700*                       rewrite off the bureau service.                   
004800* 25/02/09 kmb -    .01 Debug switch wired through to FL090/FL091         
004900*                       for the Trondheim data queries.                   
005000* 11/06/14 ang -    .02 Value accumulator widened, a back year            
005100*                       correction run overflowed S9(9).                  
005200* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
005300*                       Directorate's updated internal-use notice.        
005400* 05/03/26 kmb - 1.4.00 Rebuilt to CALL the new common FL090/             
005500*                       FL091 routines instead of in-line code,           
005600*                       file names now passed in from FL000.              
005700*                                                                         
005800****************************************************************          
005900*                                                                         
006000*  This program is part of the Fisheries Landings Monthly                 
006100*  Aggregation batch suite, property of the National Fisheries            
006200*  Directorate, Statistics & Settlement Branch.                           
006300*                                                                         
006400*  For internal Directorate use only.  Not for release outside            
006500*  the Branch without sign-off from the Data Management Officer.          
006600*                                                                         
006700*  If it breaks, log a call on the Branch on-call rota and quote          
006800*  the run date and job step shown on the batch banner page.              
006900*                                                                         
007000****************************************************************          
007100*                                                                         
007200 ENVIRONMENT              DIVISION.                                       
007300*=================================                                        
007400*                                                                         
007500 CONFIGURATION            SECTION.                                        
007600 SPECIAL-NAMES.                                                           
007700     C01                  IS TOP-OF-FORM                                  
007800     UPSI-0               IS FL-DEBUG-SWITCH.                             
007900*                                                                         
008000 INPUT-OUTPUT              SECTION.                                       
008100 FILE-CONTROL.                                                            
008200     SELECT   LANDINGS-FILE   ASSIGN   WS-IN-FILE-NAME                    
008300              ORGANIZATION    LINE SEQUENTIAL                             
008400              FILE STATUS     FL-IN-STATUS.                               
008500*                                                                         
008600     SELECT   SUMMARY-FILE    ASSIGN   WS-OUT-FILE-NAME                   
008700              ORGANIZATION    LINE SEQUENTIAL                             
008800              FILE STATUS     FL-OUT-STATUS.                              
008900*                                                                         
009000 DATA                     DIVISION.                                       
009100*=================================                                        
009200*                                                                         
009300 FILE SECTION.                                                            
009400*-------------                                                            
009500 FD  LANDINGS-FILE.                                                       
009600 COPY "wsflland.cob".                                                     
009700*                                                                         
009800 FD  SUMMARY-FILE.                                                        
009900 COPY "wsflsumm.cob".                                                     
010000*                                                                         
010100 WORKING-STORAGE SECTION.                                                 
010200*------------------------                                                 
010300 77  Prog-Name                pic x(20) value "FL010 (1.4.00)".           
010400*                                                                         
010500 COPY "wsflbkt.cob".                                                      
010600*                                                                         
010700 01  WS-Status-Fields.                                                    
010800     03  FL-In-Status             pic xx.                                 
010900     03  FL-Out-Status            pic xx.                                 
011000*                                                                         
011100 01  WS-Switches.                                                         
011200     03  WS-EOF-Switch            pic x  value "N".                       
011300         88  WS-End-Of-File              value "Y".                       
011400         88  WS-Not-End-Of-File          value "N".                       
011500     03  WS-Found-Switch          pic x  value "N".                       
011600         88  WS-Found                    value "Y".                       
011700         88  WS-Not-Found                value "N".                       
011800     03  WS-Abort-Switch          pic x  value "N".                       
011900         88  WS-Abort                    value "Y".                       
012000         88  WS-No-Abort                 value "N".                       
012100     03  WS-Swap-Switch           pic x  value "N".                       
012200         88  WS-Swap-Made                value "Y".                       
012300         88  WS-No-Swap-Made             value "N".                       
012400 01  WS-Switches-Alt  redefines  WS-Switches  pic x(04).                  
012500*                                                                         
012600 01  Arg1                     pic x(64) value spaces.                     
012700 01  Arg2                     pic x(64) value spaces.                     
012800*                                                                         
012900 01  WS-In-File-Name          pic x(64).                                  
013000 01  WS-Out-File-Name         pic x(64).                                  
013100*                                                                         
013200 01  WS-Fl90-Function         pic x.                                      
013300 01  WS-Fl90-Amt-Text         pic x(15).                                  
013400 01  WS-Fl90-Amt-Value        pic s9(11)v99  comp-3.                      
013500 01  WS-Fl90-Amt-Value-Alt redefines WS-Fl90-Amt-Value pic x(07).         
013600*                                                                         
013700 01  WS-Fl91-Date-Text        pic x(10).                                  
013800 01  WS-Fl91-Year-Out         pic 9(4).                                   
013900 01  WS-Fl91-Month-Out        pic 9(2).                                   
014000 01  WS-Fl91-Valid-Flag       pic x.                                      
014100     88  WS-Fl91-Valid               value "Y".                           
014200     88  WS-Fl91-Invalid             value "N".                           
014300*                                                                         
014400 01  WS-Amount-Fields.                                                    
014500     03  WS-Qty-Amount            pic s9(11)v99  comp-3.                  
014600     03  WS-Value-Amount          pic s9(11)v99  comp-3.                  
014700 01  WS-Amount-Fields-Alt  redefines  WS-Amount-Fields  pic x(14).        
014800*                                                                         
014900 01  WS-Tonnes-Value          pic s9(9)v9(3)  comp-3.                     
015000*                                                                         
015100 01  WS-Srch-Ix               pic 9(4)  comp.                             
015200*                                                                         
015300 01  WS-Swap-Entry.                                                       
015400     03  WS-Swap-Year             pic 9(4).                               
015500     03  WS-Swap-Month            pic 9(2).                               
015600     03  WS-Swap-Tonnes           pic s9(9)v9(3)  comp-3.                 
015700     03  WS-Swap-Value            pic s9(11)v9(2) comp-3.                 
015800     03  WS-Swap-Rows             pic 9(7)  comp.                         
015900*                                                                         
016000 PROCEDURE DIVISION CHAINING Arg1                                         
016100                             Arg2.                                        
016200*====================================================                     
016300*                                                                         
016400 aa000-Main.                                                              
016500*----------                                                               
016600     display  Prog-Name " Starting".                                      
016700     if       FL-Debug-Switch                                             
016800              display "FL010 DEBUG SWITCHES=" WS-Switches-Alt             
016900     end-if.                                                              
017000     perform  aa010-Open-Files thru aa010-Open-Files-Exit.                
017100     if       WS-Abort                                                    
017200              go to aa000-Main-Exit                                       
017300     end-if.                                                              
017400     perform  aa020-Process-Landings thru                                 
017500              aa020-Process-Landings-Exit.                                
017600     perform  aa050-Emit-Summary thru aa050-Emit-Summary-Exit.            
017700     perform  aa090-Close-Files thru aa090-Close-Files-Exit.              
017800     display  Prog-Name " Complete, " FL-Bucket-Count                     
017900              " Month(s) Written".                                        
018000 aa000-Main-Exit.                                                         
018100     goback.                                                              
018200*                                                                         
018300 aa010-Open-Files.                                                        
018400*----------------                                                         
018500     move     Arg1 to WS-In-File-Name.                                    
018600     move     Arg2 to WS-Out-File-Name.                                   
018700     move     zero to FL-Bucket-Count.                                    
018800     open     input Landings-File.                                        
018900     if       FL-In-Status not = "00"                                     
019000              display "FL010 SY001 CANNOT OPEN LANDINGS INPUT, "          
019100                       "STATUS=" FL-In-Status                             
019200              set     WS-Abort to true                                    
019300              go to   aa010-Open-Files-Exit                               
019400     end-if.                                                              
019500     open     output Summary-File.                                        
019600     if       FL-Out-Status not = "00"                                    
019700              display "FL010 SY002 CANNOT OPEN SUMMARY OUTPUT, "          
019800                       "STATUS=" FL-Out-Status                            
019900              set     WS-Abort to true                                    
020000     end-if.                                                              
020100 aa010-Open-Files-Exit.                                                   
020200     exit.                                                                
020300*                                                                         
020400 aa020-Process-Landings.                                                  
020500*-----------------------                                                  
020600     perform  aa030-Accept-Record thru aa030-Accept-Record-Exit           
020700              until WS-End-Of-File.                                       
020800 aa020-Process-Landings-Exit.                                             
020900     exit.                                                                
021000*                                                                         
021100 aa030-Accept-Record.                                                     
021200*--------------------                                                     
021300     read     Landings-File                                               
021400         at end                                                           
021500              set  WS-End-Of-File to true                                 
021600     end-read.                                                            
021700     if       WS-Not-End-Of-File                                          
021800              perform zz030-Edit-And-Load thru                            
021900                      zz030-Edit-And-Load-Exit                            
022000     end-if.                                                              
022100 aa030-Accept-Record-Exit.                                                
022200     exit.                                                                
022300*                                                                         
022400 zz030-Edit-And-Load.                                                     
022500*--------------------                                                     
022600*    Domestic run - only sluttseddel (doc-type "0") lines count.          
022700*                                                                         
022800     if       LND-Doc-Type-Final                                          
022900              move    LND-Landing-Date to WS-Fl91-Date-Text               
023000              call    "FL091" using WS-Fl91-Date-Text                     
023100                                    WS-Fl91-Year-Out                      
023200                                    WS-Fl91-Month-Out                     
023300                                    WS-Fl91-Valid-Flag                    
023400              if      WS-Fl91-Valid                                       
023500                      perform zz035-Clean-And-Accumulate thru             
023600                              zz035-Clean-And-Accumulate-Exit             
023700              end-if                                                      
023800     end-if.                                                              
023900 zz030-Edit-And-Load-Exit.                                                
024000     exit.                                                                
024100*                                                                         
024200 zz035-Clean-And-Accumulate.                                              
024300*---------------------------                                              
024400     move     "C" to WS-Fl90-Function.                                    
024500     move     LND-Qty-Text to WS-Fl90-Amt-Text.                           
024600     call     "FL090" using WS-Fl90-Function WS-Fl90-Amt-Text             
024700                             WS-Fl90-Amt-Value.                           
024800     move     WS-Fl90-Amt-Value to WS-Qty-Amount.                         
024900*                                                                         
025000     move     LND-Value-Text to WS-Fl90-Amt-Text.                         
025100     call     "FL090" using WS-Fl90-Function WS-Fl90-Amt-Text             
025200                             WS-Fl90-Amt-Value.                           
025300     move     WS-Fl90-Amt-Value to WS-Value-Amount.                       
025400*                                                                         
025500     compute  WS-Tonnes-Value rounded = WS-Qty-Amount / 1000.             
025600     perform  aa040-Accumulate-Bucket thru                                
025700              aa040-Accumulate-Bucket-Exit.                               
025800 zz035-Clean-And-Accumulate-Exit.                                         
025900     exit.                                                                
026000*                                                                         
026100 aa040-Accumulate-Bucket.                                                 
026200*------------------------                                                 
026300     set      WS-Not-Found to true.                                       
026400     perform  zz040-Search-Bucket thru zz040-Search-Bucket-Exit           
026500              varying FL-Bkt-Ix from 1 by 1                               
026600              until   FL-Bkt-Ix > FL-Bucket-Count or WS-Found.            
026700     if       WS-Found                                                    
026800              add   WS-Tonnes-Value  to FL-Bkt-Tonnes (WS-Srch-Ix)        
026900              add   WS-Value-Amount  to FL-Bkt-Value  (WS-Srch-Ix)        
027000              add   1 to FL-Bkt-Rows (WS-Srch-Ix)                         
027100     else                                                                 
027200              add   1 to FL-Bucket-Count                                  
027300              move  WS-Fl91-Year-Out  to                                  
027400                       FL-Bkt-Year (FL-Bucket-Count)                      
027500              move  WS-Fl91-Month-Out to                                  
027600                       FL-Bkt-Month (FL-Bucket-Count)                     
027700              move  WS-Tonnes-Value   to                                  
027800                       FL-Bkt-Tonnes (FL-Bucket-Count)                    
027900              move  WS-Value-Amount   to                                  
028000                       FL-Bkt-Value (FL-Bucket-Count)                     
028100              move  1 to FL-Bkt-Rows (FL-Bucket-Count)                    
028200     end-if.                                                              
028300 aa040-Accumulate-Bucket-Exit.                                            
028400     exit.                                                                
028500*                                                                         
028600 zz040-Search-Bucket.                                                     
028700*--------------------                                                     
028800     if       FL-Bkt-Year (FL-Bkt-Ix)  = WS-Fl91-Year-Out                 
028900        and   FL-Bkt-Month (FL-Bkt-Ix) = WS-Fl91-Month-Out                
029000              set  WS-Found to true                                       
029100              set  WS-Srch-Ix to FL-Bkt-Ix                                
029200     end-if.                                                              
029300 zz040-Search-Bucket-Exit.                                                
029400     exit.                                                                
029500*                                                                         
029600 aa050-Emit-Summary.                                                      
029700*-------------------                                                      
029800     perform  zz050-Sort-Buckets thru zz050-Sort-Buckets-Exit.            
029900     perform  zz050-Write-Bucket thru zz050-Write-Bucket-Exit             
030000              varying FL-Bkt-Ix from 1 by 1                               
030100              until   FL-Bkt-Ix > FL-Bucket-Count.                        
030200 aa050-Emit-Summary-Exit.                                                 
030300     exit.                                                                
030400*                                                                         
030500 zz050-Sort-Buckets.                                                      
030600*-------------------                                                      
030700*    Old fashioned bubble sort - table is never more than a               
030800*    few hundred entries so a smarter sort buys nothing here.             
030900*                                                                         
031000     set      WS-Swap-Made to true.                                       
031100     perform  zz050-Sort-Pass thru zz050-Sort-Pass-Exit                   
031200              until   WS-No-Swap-Made.                                    
031300 zz050-Sort-Buckets-Exit.                                                 
031400     exit.                                                                
031500*                                                                         
031600 zz050-Sort-Pass.                                                         
031700*----------------                                                         
031800     set      WS-No-Swap-Made to true.                                    
031900     perform  zz050-Compare-Pair thru zz050-Compare-Pair-Exit             
032000              varying FL-Bkt-Ix from 1 by 1                               
032100              until   FL-Bkt-Ix >= FL-Bucket-Count.                       
032200 zz050-Sort-Pass-Exit.                                                    
032300     exit.                                                                
032400*                                                                         
032500 zz050-Compare-Pair.                                                      
032600*-------------------                                                      
032700     if      (FL-Bkt-Year (FL-Bkt-Ix) >                                   
032800                 FL-Bkt-Year (FL-Bkt-Ix + 1))                             
032900        or   (FL-Bkt-Year (FL-Bkt-Ix) =                                   
033000                 FL-Bkt-Year (FL-Bkt-Ix + 1)                              
033100              and                                                         
033200              FL-Bkt-Month (FL-Bkt-Ix) >                                  
033300                 FL-Bkt-Month (FL-Bkt-Ix + 1))                            
033400              perform zz050-Swap-Entries thru                             
033500                      zz050-Swap-Entries-Exit                             
033600              set     WS-Swap-Made to true                                
033700     end-if.                                                              
033800 zz050-Compare-Pair-Exit.                                                 
033900     exit.                                                                
034000*                                                                         
034100 zz050-Swap-Entries.                                                      
034200*-------------------                                                      
034300     move     FL-Bucket-Entry (FL-Bkt-Ix)     to WS-Swap-Entry.           
034400     move     FL-Bucket-Entry (FL-Bkt-Ix + 1) to                          
034500                 FL-Bucket-Entry (FL-Bkt-Ix).                             
034600     move     WS-Swap-Entry to FL-Bucket-Entry (FL-Bkt-Ix + 1).           
034700 zz050-Swap-Entries-Exit.                                                 
034800     exit.                                                                
034900*                                                                         
035000 zz050-Write-Bucket.                                                      
035100*-------------------                                                      
035200     move     FL-Bkt-Year   (FL-Bkt-Ix) to MS-Year.                       
035300     move     FL-Bkt-Month  (FL-Bkt-Ix) to MS-Month.                      
035400     move     FL-Bkt-Tonnes (FL-Bkt-Ix) to MS-Tonnes.                     
035500     move     FL-Bkt-Value  (FL-Bkt-Ix) to MS-Value-Nok.                  
035600     move     FL-Bkt-Rows   (FL-Bkt-Ix) to MS-Rows.                       
035700     write    FL-Summary-Record.                                          
035800     if       FL-Debug-Switch                                             
035900              display "FL010 DEBUG WROTE " MS-Year "/" MS-Month           
036000     end-if.                                                              
036100 zz050-Write-Bucket-Exit.                                                 
036200     exit.                                                                
036300*                                                                         
036400 aa090-Close-Files.                                                       
036500*------------------                                                       
036600     close    Landings-File.                                              
036700     close    Summary-File.                                               
036800 aa090-Close-Files-Exit.                                                  
036900     exit.                                                                
037000*                                                                         
