000100*******************************************                               
000200*                                          *                              
000300*   Record Definition For Landing Line    *                               
000400*     Raw Extract From Directorate Feed   *                               
000500*******************************************                               
000600*  External extract file size = 62 bytes, plus a locally                  
000700*  appended audit/reserved block described below.  A short                
000800*  physical line reads back space filled to the group length,             
000900*  so old extracts predating the appended block still load.               
001000*                                                                         
001100*  THIS LAYOUT IS FIXED BY THE UPSTREAM EXTRACT AND MUST                  
001200*  NOT BE RE-SEQUENCED WITHOUT AGREEMENT FROM DATA MGMT.                  
001300*  THE APPENDED GROUPS BELOW ARE LOCAL TO THIS SUITE ONLY.                
001400*                                                                         
001500*  04/03/26 kmb - Created for landings ETL rebuild.                       
001600*  11/03/26 kmb - Added growth filler, Data Mgmt want two                 
001700*                 spare fields reserved for a later feed.                 
001800*  18/03/26 kmb - 88 added for the sluttseddel doc-type test,             
001900*                 FL010/FL030 were each rolling their own.                
002000*  25/03/26 kmb - Growth filler broken out into a named audit             
002100*                 stamp and a reserved block per Data Mgmt's              
002200*                 request #4471 (batch/source traceability was            
002300*                 asked for by the Settlement section, vessel             
002400*                 and gear fields reserved against the vessel             
002500*                 register feed once it is finally signed off).           
002600*                                                                         
002700 01  FL-Landing-Record.                                                   
002800     03  FL-Landing-Raw           pic x(62).                              
002900     03  FL-Landing-Fields   redefines  FL-Landing-Raw.                   
003000         05  LND-Landing-Date     pic x(10).                              
003100         05  LND-Doc-Type         pic xx.                                 
003200             88  LND-Doc-Type-Final    value "0 " " 0".                   
003300         05  LND-Qty-Text         pic x(15).                              
003400         05  LND-Value-Text       pic x(15).                              
003500         05  LND-Species          pic x(20).                              
003600     03  FL-Landing-Audit-Stamp.                                          
003700*        Reserved, not populated by any program in this suite             
003800*        yet - batch/source traceability Data Mgmt asked for              
003900*        under request #4471, held here against the day a                 
004000*        loader stamps a row on the way in from the extract.              
004100         05  FL-Batch-No          pic 9(6)     comp.                      
004200         05  FL-Source-System     pic x(04)    value "DIRF".              
004300         05  FL-Load-Date         pic 9(8)     comp.                      
004400         05  FL-Load-Time         pic 9(6)     comp.                      
004500     03  FL-Landing-Reserved.                                             
004600*        Vessel/gear/zone detail Data Mgmt want carried once              
004700*        the vessel register extract is added to the feed -               
004800*        request #4471 refers, still not actioned as of this              
004900*        change.                                                          
005000         05  FL-Vessel-Reg-No     pic x(10).                              
005100         05  FL-Port-Code         pic x(05).                              
005200         05  FL-Gear-Code         pic xx.                                 
005300         05  FL-Zone-Code         pic xx.                                 
005400         05  FL-Landing-Spare-1   pic x(05).                              
005500         05  FL-Landing-Spare-2   pic x(05).                              
005600     03  FILLER                   pic x(04).                              
005700*                                                                         
