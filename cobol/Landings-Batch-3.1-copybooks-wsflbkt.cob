000100*******************************************                               
000200*                                          *                              
000300*   In-Memory Monthly Bucket Table        *                               
000400*   Shared By The Three Aggregation       *                               
000500*   Programs (Domestic, Foreign, Annual)  *                               
000600*******************************************                               
000700*  Table is built unsorted (first-seen order) then                        
000800*  sorted ascending Year/Month by ZZ080-Sort-Buckets                      
000900*  before the summary file is written.                                    
001000*                                                                         
001100*  07/03/26 kmb - Created for landings ETL rebuild.                       
001200*  14/03/26 kmb - Table size 372 (31 yrs*12) to                           
001300*                 clear Y2K-plus-thirty headroom.                         
001400*  28/03/26 kmb - Table-level batch stamp and a small                     
001500*                 per-entry reserved block added, kept                    
001600*                 short deliberately - this group is                      
001700*                 replicated 372 times so every extra                     
001800*                 byte here costs the working-set 372                     
001900*                 bytes, not one.                                         
002000*                                                                         
002100 01  FL-Bucket-Table.                                                     
002200     03  FL-Bucket-Count          pic 9(4)   comp.                        
002300     03  FL-Bkt-Batch-No          pic 9(6)   comp.                        
002400     03  FL-Bkt-Build-Date        pic 9(8)   comp.                        
002500     03  FL-Bucket-Entry  occurs 372 times                                
002600                           indexed by FL-Bkt-Ix.                          
002700         05  FL-Bkt-Year          pic 9(4).                               
002800         05  FL-Bkt-Month         pic 9(2).                               
002900         05  FL-Bkt-Tonnes        pic s9(9)v9(3) comp-3.                  
003000         05  FL-Bkt-Value         pic s9(11)v9(2) comp-3.                 
003100         05  FL-Bkt-Rows          pic 9(7)   comp.                        
003200         05  FL-Bkt-Vessel-Class  pic x.                                  
003300         05  FL-Bkt-Zone-Code     pic xx.                                 
003400         05  FL-Bkt-Spare         pic x(03).                              
003500     03  FILLER                   pic x(10).                              
003600*                                                                         
