000100****************************************************************          
000200*                                                               *         
000300*      FL050 - Monthly Landings Summary Report (Print)        *           
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL050.                                          
001100*                                                                         
001200      AUTHOR.             A NYGARD.                                       
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       03/11/1993.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Prints the monthly landings summary             
001900*                         dataset produced by FL010/FL020/FL030           
002000*                         as a plain columnar listing, one line           
002100*                         per year/month, with a year subtotal            
002200*                         on the break and a grand total at the           
002300*                         foot.  Input must already be in year            
002400*                         then month order.                               
002500*                                                                         
002600*     Version.            See Prog-Name in WS.                            
002700*                                                                         
002800*     Called Modules.     None.                                           
002900*     Functions Used.     None.                                           
003000*     Files used.         SUMMARY-FILE (in), REPORT-FILE (out).           
003100*     Error msgs used.    SY001, SY002 (see aa005).                       
003200*                                                                         
003300* Changes:                                                                
003400* 03/11/93 ang - 1.0.00 Created - Stats Branch wanted a plain             
003500*                       print of the monthly file without having          
003600*                       to load it into a spreadsheet first.              
003700* 19/05/98 ang -    .01 Year subtotal line added on request from          
003800*                       the Settlement section.                           
003900* 14/01/99 ang - 1.1.00 Y2K review - four digit year throughout,          
004000*                       no changes required.                              
004100* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004200* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004300*                       rewrite off the bureau service.                   
004400* 12/07/11 kmb -    .01 Rows column widened to match FL010's              
004500*                       widened MS-ROWS field.                            
004600* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
004700*                       Directorate's updated internal-use notice.        
004800* 05/03/26 kmb - 1.3.00 Rebuilt against the shared monthly summary        
004900*                       copybook, grand total line added at the           
005000*                       Data Management Officer's request.                
005100*                                                                         
005200****************************************************************          
005300*                                                                         
005400*  This program is part of the Fisheries Landings Monthly                 
005500*  Aggregation batch suite, property of the National Fisheries            
005600*  Directorate, Statistics & Settlement Branch.                           
005700*                                                                         
005800*  For internal Directorate use only.  Not for release outside            
005900*  the Branch without sign-off from the Data Management Officer.          
006000*                                                                         
006100*  If it breaks, log a call on the Branch on-call rota and quote          
006200*  the run date and job step shown on the batch banner page.              
006300*                                                                         
006400****************************************************************          
006500*                                                                         
006600 ENVIRONMENT              DIVISION.                                       
006700*=================================                                        
006800*                                                                         
006900 CONFIGURATION            SECTION.                                        
007000 SPECIAL-NAMES.                                                           
007100     C01                  IS TOP-OF-FORM                                  
007200     UPSI-0               IS FL-DEBUG-SWITCH.                             
007300*                                                                         
007400 INPUT-OUTPUT              SECTION.                                       
007500 FILE-CONTROL.                                                            
007600     SELECT   SUMMARY-FILE   ASSIGN   WS-IN-FILE-NAME                     
007700              ORGANIZATION   LINE SEQUENTIAL                              
007800              FILE STATUS    FL-In-Status.                                
007900     SELECT   REPORT-FILE    ASSIGN   WS-OUT-FILE-NAME                    
008000              ORGANIZATION   LINE SEQUENTIAL                              
008100              FILE STATUS    FL-Out-Status.                               
008200*                                                                         
008300 DATA                     DIVISION.                                       
008400*=================================                                        
008500*                                                                         
008600 FILE SECTION.                                                            
008700*-------------                                                            
008800 FD  SUMMARY-FILE.                                                        
008900 COPY "wsflsumm.cob".                                                     
009000*                                                                         
009100 FD  REPORT-FILE.                                                         
009200 01  RP-Print-Line            pic x(132).                                 
009300*                                                                         
009400 WORKING-STORAGE SECTION.                                                 
009500*------------------------                                                 
009600 77  Prog-Name                pic x(20) value "FL050 (1.3.00)".           
009700*                                                                         
009800 01  FL-In-Status             pic xx.                                     
009900 01  FL-Out-Status            pic xx.                                     
010000*                                                                         
010100 01  WS-Switches.                                                         
010200     03  WS-EOF-Switch            pic x  value "N".                       
010300         88  WS-End-Of-File              value "Y".                       
010400         88  WS-Not-End-Of-File          value "N".                       
010500     03  WS-First-Switch          pic x  value "Y".                       
010600         88  WS-First-Record             value "Y".                       
010700         88  WS-Not-First-Record         value "N".                       
010800     03  WS-Abort-Switch          pic x  value "N".                       
010900         88  WS-Abort                    value "Y".                       
011000 01  WS-Switches-Alt  redefines  WS-Switches  pic x(03).                  
011100*                                                                         
011200 01  Arg1                     pic x(64) value spaces.                     
011300 01  Arg2                     pic x(64) value spaces.                     
011400*                                                                         
011500 01  WS-In-File-Name          pic x(64).                                  
011600 01  WS-Out-File-Name         pic x(64).                                  
011700*                                                                         
011800 01  WS-Prev-Year             pic 9(4)  comp  value zero.                 
011900 01  WS-Prev-Year-Disp        pic 9(4)        value zero.                 
012000*                                                                         
012100 01  WS-Year-Totals.                                                      
012200     03  WS-Year-Tonnes           pic s9(9)v9(3)  comp-3.                 
012300     03  WS-Year-Value            pic s9(11)v9(2) comp-3.                 
012400     03  WS-Year-Rows             pic 9(7)  comp.                         
012500 01  WS-Year-Totals-Alt  redefines  WS-Year-Totals  pic x(14).            
012600*                                                                         
012700 01  WS-Grand-Totals.                                                     
012800     03  WS-Grand-Tonnes          pic s9(9)v9(3)  comp-3.                 
012900     03  WS-Grand-Value           pic s9(11)v9(2) comp-3.                 
013000     03  WS-Grand-Rows            pic 9(7)  comp.                         
013100 01  WS-Grand-Totals-Alt  redefines  WS-Grand-Totals  pic x(14).          
013200*                                                                         
013300 01  WS-Header-Line-1.                                                    
013400     03  FILLER  pic x(30) value "MONTHLY LANDINGS SUMMARY".              
013500     03  FILLER  pic x(102) value spaces.                                 
013600*                                                                         
013700 01  WS-Header-Line-2.                                                    
013800     03  FILLER  pic x(56) value                                          
013900         "YEAR  MONTH      TONNES            VALUE NOK      ROWS".        
014000     03  FILLER  pic x(76) value spaces.                                  
014100*                                                                         
014200 01  WS-Detail-Line.                                                      
014300     03  WS-Det-Year              pic 9(4).                               
014400     03  FILLER                   pic x(4)  value spaces.                 
014500     03  WS-Det-Month             pic 99.                                 
014600     03  FILLER                   pic x(3)  value spaces.                 
014700     03  WS-Det-Tonnes            pic ZZZ,ZZZ,ZZ9.999.                    
014800     03  FILLER                   pic x(2)  value spaces.                 
014900     03  WS-Det-Value             pic Z,ZZZ,ZZZ,ZZ9.99.                   
015000     03  FILLER                   pic x(2)  value spaces.                 
015100     03  WS-Det-Rows              pic ZZZZZZ9.                            
015200     03  FILLER                   pic x(60) value spaces.                 
015300*                                                                         
015400 01  WS-Total-Line.                                                       
015500     03  WS-Tot-Label             pic x(18).                              
015600     03  WS-Tot-Tonnes            pic ZZZ,ZZZ,ZZ9.999.                    
015700     03  FILLER                   pic x(2)  value spaces.                 
015800     03  WS-Tot-Value             pic Z,ZZZ,ZZZ,ZZ9.99.                   
015900     03  FILLER                   pic x(2)  value spaces.                 
016000     03  WS-Tot-Rows              pic ZZZZZZ9.                            
016100     03  FILLER                   pic x(56) value spaces.                 
016200*                                                                         
016300 PROCEDURE DIVISION CHAINING Arg1                                         
016400                             Arg2.                                        
016500*====================================================                     
016600*                                                                         
016700 aa000-Main.                                                              
016800*----------                                                               
016900     display  Prog-Name " Starting".                                      
017000     if       FL-Debug-Switch                                             
017100              display "FL050 DEBUG SWITCHES=" WS-Switches-Alt             
017200     end-if.                                                              
017300     perform  aa005-Open-Files thru aa005-Open-Files-Exit.                
017400     if       WS-Abort                                                    
017500              go to aa000-Main-Exit                                       
017600     end-if.                                                              
017700     perform  aa010-Read-Summary thru aa010-Read-Summary-Exit             
017800              until   WS-End-Of-File.                                     
017900     if       WS-Not-First-Record                                         
018000              perform aa030-Year-Control-Break thru                       
018100                      aa030-Year-Control-Break-Exit                       
018200     end-if.                                                              
018300     perform  aa040-Print-Grand-Total thru                                
018400              aa040-Print-Grand-Total-Exit.                               
018500     perform  aa090-Close-Files thru aa090-Close-Files-Exit.              
018600     display  Prog-Name " Complete".                                      
018700 aa000-Main-Exit.                                                         
018800     goback.                                                              
018900*                                                                         
019000 aa005-Open-Files.                                                        
019100*-----------------                                                        
019200     move     Arg1 to WS-In-File-Name.                                    
019300     move     Arg2 to WS-Out-File-Name.                                   
019400     open     input  Summary-File.                                        
019500     if       FL-In-Status not = "00"                                     
019600              display "FL050 SY001 CANNOT OPEN SUMMARY FILE, "            
019700                       "STATUS=" FL-In-Status                             
019800              set     WS-Abort to true                                    
019900              go to   aa005-Open-Files-Exit                               
020000     end-if.                                                              
020100     open     output Report-File.                                         
020200     if       FL-Out-Status not = "00"                                    
020300              display "FL050 SY002 CANNOT OPEN REPORT FILE, "             
020400                       "STATUS=" FL-Out-Status                            
020500              set     WS-Abort to true                                    
020600              go to   aa005-Open-Files-Exit                               
020700     end-if.                                                              
020800     move     WS-Header-Line-1 to RP-Print-Line.                          
020900     write    RP-Print-Line.                                              
021000     move     WS-Header-Line-2 to RP-Print-Line.                          
021100     write    RP-Print-Line.                                              
021200     move     zero to WS-Year-Tonnes WS-Year-Value WS-Year-Rows.          
021300     move     zero to WS-Grand-Tonnes WS-Grand-Value                      
021400                       WS-Grand-Rows.                                     
021500 aa005-Open-Files-Exit.                                                   
021600     exit.                                                                
021700*                                                                         
021800 aa010-Read-Summary.                                                      
021900*-------------------                                                      
022000     read     Summary-File                                                
022100         at end                                                           
022200              set  WS-End-Of-File to true                                 
022300     end-read.                                                            
022400     if       WS-Not-End-Of-File                                          
022500              perform zz010-Check-Year-Break thru                         
022600                      zz010-Check-Year-Break-Exit                         
022700              perform aa020-Print-Detail thru                             
022800                      aa020-Print-Detail-Exit                             
022900     end-if.                                                              
023000 aa010-Read-Summary-Exit.                                                 
023100     exit.                                                                
023200*                                                                         
023300 zz010-Check-Year-Break.                                                  
023400*-----------------------                                                  
023500     if       WS-First-Record                                             
023600              move    MS-Year to WS-Prev-Year                             
023700              set     WS-Not-First-Record to true                         
023800     else                                                                 
023900              if      MS-Year not = WS-Prev-Year                          
024000                      perform aa030-Year-Control-Break thru               
024100                              aa030-Year-Control-Break-Exit               
024200                      move    MS-Year to WS-Prev-Year                     
024300              end-if                                                      
024400     end-if.                                                              
024500 zz010-Check-Year-Break-Exit.                                             
024600     exit.                                                                
024700*                                                                         
024800 aa020-Print-Detail.                                                      
024900*-------------------                                                      
025000     move     MS-Year   to WS-Det-Year.                                   
025100     move     MS-Month  to WS-Det-Month.                                  
025200     move     MS-Tonnes to WS-Det-Tonnes.                                 
025300     move     MS-Value-Nok to WS-Det-Value.                               
025400     move     MS-Rows   to WS-Det-Rows.                                   
025500     move     WS-Detail-Line to RP-Print-Line.                            
025600     write    RP-Print-Line.                                              
025700     add      MS-Tonnes    to WS-Year-Tonnes  WS-Grand-Tonnes.            
025800     add      MS-Value-Nok to WS-Year-Value   WS-Grand-Value.             
025900     add      MS-Rows      to WS-Year-Rows    WS-Grand-Rows.              
026000 aa020-Print-Detail-Exit.                                                 
026100     exit.                                                                
026200*                                                                         
026300 aa030-Year-Control-Break.                                                
026400*-------------------------                                                
026500     move     spaces      to WS-Tot-Label.                                
026600     move     WS-Prev-Year to WS-Prev-Year-Disp.                          
026700     string   "YEAR " delimited by size                                   
026800              WS-Prev-Year-Disp delimited by size                         
026900              " TOTAL"     delimited by size                              
027000              into WS-Tot-Label.                                          
027100     move     WS-Year-Tonnes to WS-Tot-Tonnes.                            
027200     move     WS-Year-Value  to WS-Tot-Value.                             
027300     move     WS-Year-Rows   to WS-Tot-Rows.                              
027400     move     WS-Total-Line  to RP-Print-Line.                            
027500     write    RP-Print-Line.                                              
027600     move     zero to WS-Year-Tonnes WS-Year-Value WS-Year-Rows.          
027700 aa030-Year-Control-Break-Exit.                                           
027800     exit.                                                                
027900*                                                                         
028000 aa040-Print-Grand-Total.                                                 
028100*------------------------                                                 
028200     move     "GRAND TOTAL"  to WS-Tot-Label.                             
028300     move     WS-Grand-Tonnes to WS-Tot-Tonnes.                           
028400     move     WS-Grand-Value  to WS-Tot-Value.                            
028500     move     WS-Grand-Rows   to WS-Tot-Rows.                             
028600     move     WS-Total-Line   to RP-Print-Line.                           
028700     write    RP-Print-Line.                                              
028800 aa040-Print-Grand-Total-Exit.                                            
028900     exit.                                                                
029000*                                                                         
029100 aa090-Close-Files.                                                       
029200*------------------                                                       
029300     close    Summary-File.                                               
029400     close    Report-File.                                                
029500 aa090-Close-Files-Exit.                                                  
029600     exit.                                                                
029700*                                                                         
