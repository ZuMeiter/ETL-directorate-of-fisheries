000100****************************************************************          
000200*                                                               *         
000300*         FL000 - Landings Monthly Aggregation - Driver        *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL000.                                          
001100*                                                                         
001200      AUTHOR.             K M BRATTLI.                                    
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       25/01/1989.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Nightly batch driver for the landings           
001900*                         monthly roll-up.  Runs FL010 against            
002000*                         the domestic extract and FL020 against          
002100*                         the foreign-vessel extract, each writing        
002200*                         its own monthly summary file.                   
002300*                                                                         
002400*     Version.            See Prog-Name in WS.                            
002500*                                                                         
002600*     Called Modules.     FL010 (domestic), FL020 (foreign).              
002700*     Functions Used.     None.                                           
002800*     Files used.         None directly - passed through by name          
002900*                         to FL010 and FL020.                             
003000*     Error msgs used.    None - sub-programs report their own.           
003100*                                                                         
003200* Changes:                                                                
003300* 25/01/89 kmb - 1.0.00 Created - single control program to chain         
003400*                       the domestic and foreign landings runs.           
003500* 08/02/95 tho -    .01 Run-date/time banner added, operators kept        
003600*                       asking what time the overnight run started        
003700* 14/01/99 ang - 1.1.00 Y2K review - four digit year in the run           
003800*                       date banner already, no changes required.         
003900* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004000* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004100*                       rewrite off the bureau service.                   
004200* 25/02/09 kmb -    .01 Debug stamp trace added behind UPSI-0.            
004300* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
004400*                       Directorate's updated internal-use notice.        
004500* 05/03/26 kmb - 1.3.00 Rebuilt as thin driver, file names now            
004600*                       supplied by the job step and chained              
004700*                       straight through to FL010/FL020.                  
004800*                                                                         
004900****************************************************************          
005000*                                                                         
005100*  This program is part of the Fisheries Landings Monthly                 
005200*  Aggregation batch suite, property of the National Fisheries            
005300*  Directorate, Statistics & Settlement Branch.                           
005400*                                                                         
005500*  For internal Directorate use only.  Not for release outside            
005600*  the Branch without sign-off from the Data Management Officer.          
005700*                                                                         
005800*  If it breaks, log a call on the Branch on-call rota and quote          
005900*  the run date and job step shown on the batch banner page.              
006000*                                                                         
006100****************************************************************          
006200*                                                                         
006300 ENVIRONMENT              DIVISION.                                       
006400*=================================                                        
006500*                                                                         
006600 CONFIGURATION            SECTION.                                        
006700 SPECIAL-NAMES.                                                           
006800     C01                  IS TOP-OF-FORM                                  
006900     UPSI-0               IS FL-DEBUG-SWITCH.                             
007000*                                                                         
007100 DATA                     DIVISION.                                       
007200*=================================                                        
007300*                                                                         
007400 WORKING-STORAGE SECTION.                                                 
007500*------------------------                                                 
007600 77  Prog-Name                pic x(20) value "FL000 (1.3.00)".           
007700*                                                                         
007800 01  WS-Run-Date-YYYYMMDD     pic 9(8).                                   
007900 01  WS-Run-Date-Fields  redefines  WS-Run-Date-YYYYMMDD.                 
008000     03  WS-Run-Year              pic 9(4).                               
008100     03  WS-Run-Month             pic 99.                                 
008200     03  WS-Run-Day               pic 99.                                 
008300*                                                                         
008400 01  WS-Run-Time-HHMMSS       pic 9(6).                                   
008500 01  WS-Run-Time-Fields  redefines  WS-Run-Time-HHMMSS.                   
008600     03  WS-Run-Hour              pic 99.                                 
008700     03  WS-Run-Min               pic 99.                                 
008800     03  WS-Run-Sec               pic 99.                                 
008900*                                                                         
009000 01  WS-Run-Stamp.                                                        
009100     03  WS-Stamp-Date            pic 9(8).                               
009200     03  WS-Stamp-Time            pic 9(6).                               
009300 01  WS-Run-Stamp-Alt  redefines  WS-Run-Stamp  pic x(14).                
009400*                                                                         
009500 01  Arg1                     pic x(64) value spaces.                     
009600 01  Arg2                     pic x(64) value spaces.                     
009700 01  Arg3                     pic x(64) value spaces.                     
009800 01  Arg4                     pic x(64) value spaces.                     
009900*                                                                         
010000 PROCEDURE DIVISION CHAINING Arg1                                         
010100                             Arg2                                         
010200                             Arg3                                         
010300                             Arg4.                                        
010400*====================================================                     
010500*                                                                         
010600 aa000-Main.                                                              
010700*----------                                                               
010800     accept   WS-Run-Date-YYYYMMDD from date yyyymmdd.                    
010900     accept   WS-Run-Time-HHMMSS   from time.                             
011000     move     WS-Run-Date-YYYYMMDD to WS-Stamp-Date.                      
011100     move     WS-Run-Time-HHMMSS   to WS-Stamp-Time.                      
011200     display  Prog-Name " Starting " WS-Run-Day "/"                       
011300              WS-Run-Month "/" WS-Run-Year " " WS-Run-Hour ":"            
011400              WS-Run-Min.                                                 
011500     if       FL-Debug-Switch                                             
011600              display "FL000 DEBUG STAMP=" WS-Run-Stamp-Alt               
011700     end-if.                                                              
011800     perform  aa010-Run-Domestic thru aa010-Run-Domestic-Exit.            
011900     perform  aa020-Run-Foreign  thru aa020-Run-Foreign-Exit.             
012000     perform  aa030-Announce-Complete thru                                
012100              aa030-Announce-Complete-Exit.                               
012200     goback.                                                              
012300*                                                                         
012400 aa010-Run-Domestic.                                                      
012500*-------------------                                                      
012600     display  Prog-Name " Processing Domestic Landings Extract".          
012700     call     "FL010" using Arg1 Arg2.                                    
012800     display  Prog-Name " Domestic Landings Extract Processed".           
012900 aa010-Run-Domestic-Exit.                                                 
013000     exit.                                                                
013100*                                                                         
013200 aa020-Run-Foreign.                                                       
013300*------------------                                                       
013400     display  Prog-Name " Processing Foreign Landings Extract".           
013500     call     "FL020" using Arg3 Arg4.                                    
013600     display  Prog-Name " Foreign Landings Extract Processed".            
013700 aa020-Run-Foreign-Exit.                                                  
013800     exit.                                                                
013900*                                                                         
014000 aa030-Announce-Complete.                                                 
014100*------------------------                                                 
014200     display  Prog-Name " Batch Run Complete".                            
014300 aa030-Announce-Complete-Exit.                                            
014400     exit.                                                                
014500*                                                                         
