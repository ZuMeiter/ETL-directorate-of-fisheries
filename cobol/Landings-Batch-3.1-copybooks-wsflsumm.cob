000100*******************************************                               
000200*                                          *                              
000300*    Record Definition For Monthly        *                               
000400*     Landings Summary File               *                               
000500*   Keyed by Year + Month, one per month  *                               
000600*******************************************                               
000700*  External file size = 40 bytes fixed, signed                            
000800*  fields use leading separate sign so the file                           
000900*  stays a clean text interchange layout, plus a                          
001000*  locally appended audit/reserved block below.                           
001100*                                                                         
001200*  05/03/26 kmb - Created for landings ETL rebuild.                       
001300*  12/03/26 kmb - Rows field widened 9(5) to 9(7),                        
001400*                 annual extract can exceed 99999 rows.                   
001500*  26/03/26 kmb - Audit stamp and reserved block added,                   
001600*                 same request as the wsflland change -                   
001700*                 Settlement want to see which run wrote                  
001800*                 which monthly row when two runs land on                 
001900*                 the same day.                                           
002000*                                                                         
002100 01  FL-Summary-Record.                                                   
002200     03  FL-Summary-Raw           pic x(40).                              
002300     03  FL-Summary-Fields  redefines  FL-Summary-Raw.                    
002400         05  MS-YEAR              pic 9(4).                               
002500         05  MS-MONTH             pic 9(2).                               
002600         05  MS-TONNES            pic s9(9)v9(3)                          
002700                                   sign leading separate.                 
002800         05  MS-VALUE-NOK         pic s9(11)v9(2)                         
002900                                   sign leading separate.                 
003000         05  MS-ROWS              pic 9(7).                               
003100     03  FL-Summary-Audit-Stamp.                                          
003200*        Reserved, not populated by any program in this suite             
003300*        yet - carried against the day a batch run is made to             
003400*        stamp its own rows, so Support can tell which run                
003500*        produced a given month without reading the job log.              
003600         05  FL-Sum-Batch-No      pic 9(6)     comp.                      
003700         05  FL-Sum-Run-Date      pic 9(8)     comp.                      
003800         05  FL-Sum-Run-Time      pic 9(6)     comp.                      
003900         05  FL-Sum-Prog-Id       pic x(08).                              
004000     03  FL-Summary-Reserved.                                             
004100*        Vessel class / species group breakdown asked for by              
004200*        the Settlement section but not yet costed - reserved             
004300*        here so the file layout does not move again when it              
004400*        is finally taken up.                                             
004500         05  FL-Vessel-Class      pic x.                                  
004600             88  FL-Vessel-Class-Coastal   value "C".                     
004700             88  FL-Vessel-Class-Offshore  value "O".                     
004800             88  FL-Vessel-Class-Unknown   value " ".                     
004900         05  FL-Species-Group     pic xx.                                 
005000         05  FL-Zone-Total-Only   pic x.                                  
005100             88  FL-Zone-Total-Only-Row    value "Y".                     
005200             88  FL-Zone-Detail-Row        value "N".                     
005300         05  FL-Summary-Spare     pic x(05).                              
005400     03  FILLER                   pic x(04).                              
005500*                                                                         
