000100****************************************************************          
000200*                                                               *         
000300*        Common Routine - Landing Date Derivation                *        
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL091.                                          
001100*                                                                         
001200      AUTHOR.             K M BRATTLI.                                    
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       04/03/1988.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Validates a YYYY-MM-DD landing date and         
001900*                         returns the year and month, per the             
002000*                         shared date-derivation rule used by             
002100*                         FL010, FL020 and FL030.  A missing or           
002200*                         malformed date comes back invalid and           
002300*                         the caller drops the whole record.              
002400*                                                                         
002500*     Version.            See Prog-Name in WS.                            
002600*                                                                         
002700*     Called Modules.     None.                                           
002800*     Functions Used.     None.                                           
002900*     Files used.         None - working storage utility only.            
003000*     Error msgs used.    None.                                           
003100*                                                                         
003200* Changes:                                                                
003300* 04/03/88 kmb - 1.0.00 Created - lifted from the old sluttseddel         
003400*                       tabulation run, tidied for the new batch.         
003500* 12/07/90 kmb -    .01 Day range check added - a bad tape from           
003600*                       the coastal office had day 00 on it.              
003700* 02/11/91 tho -    .02 Month range check tightened to 1 thru 12,         
003800*                       was accepting 00 before this fix.                 
003900* 14/01/99 ang - 1.1.00 Y2K review - four digit year already in           
004000*                       use here, no changes required.                    
004100* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004200* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004300*                       rewrite off the bureau service.                   
004400* 25/02/09 kmb -    .01 Debug trace of the incoming date added            
004500*                       behind UPSI-0 for the Trondheim queries.          
004600* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
004700*                       Directorate's updated internal-use notice.        
004800* 05/03/26 kmb - 1.3.00 Rebuilt as stand-alone common routine for         
004900*                       the FL0nn landings batch, split out of the        
005000*                       old monolithic conversion job.                    
005100*                                                                         
005200****************************************************************          
005300*                                                                         
005400*  This program is part of the Fisheries Landings Monthly                 
005500*  Aggregation batch suite, property of the National Fisheries            
005600*  Directorate, Statistics & Settlement Branch.                           
005700*                                                                         
005800*  For internal Directorate use only.  Not for release outside            
005900*  the Branch without sign-off from the Data Management Officer.          
006000*                                                                         
006100*  If it breaks, log a call on the Branch on-call rota and quote          
006200*  the run date and job step shown on the batch banner page.              
006300*                                                                         
006400****************************************************************          
006500*                                                                         
006600 ENVIRONMENT              DIVISION.                                       
006700*=================================                                        
006800*                                                                         
006900 CONFIGURATION            SECTION.                                        
007000 SPECIAL-NAMES.                                                           
007100     C01                  IS TOP-OF-FORM                                  
007200     UPSI-0               IS FL-DEBUG-SWITCH.                             
007300*                                                                         
007400 DATA                     DIVISION.                                       
007500*=================================                                        
007600*                                                                         
007700 WORKING-STORAGE SECTION.                                                 
007800*------------------------                                                 
007900 77  Prog-Name                pic x(20) value "FL091 (1.3.00)".           
008000*                                                                         
008100 01  WS-Day-Num                   pic 99  comp.                           
008200*                                                                         
008300 01  WS-Date-Formats.                                                     
008400     03  WS-Conv-Date             pic x(10).                              
008500     03  WS-Conv-UK  redefines  WS-Conv-Date.                             
008600         05  WS-UK-Day            pic xx.                                 
008700         05  FILLER               pic x.                                  
008800         05  WS-UK-Month          pic xx.                                 
008900         05  FILLER               pic x.                                  
009000         05  WS-UK-Year           pic x(4).                               
009100     03  WS-Conv-USA redefines  WS-Conv-Date.                             
009200         05  WS-USA-Month         pic xx.                                 
009300         05  FILLER               pic x.                                  
009400         05  WS-USA-Day           pic xx.                                 
009500         05  FILLER               pic x(5).                               
009600     03  WS-Conv-Intl redefines  WS-Conv-Date.                            
009700         05  WS-Intl-Year         pic x(4).                               
009800         05  FILLER               pic x.                                  
009900         05  WS-Intl-Month        pic xx.                                 
010000         05  FILLER               pic x.                                  
010100         05  WS-Intl-Day          pic xx.                                 
010200*                                                                         
010300 LINKAGE SECTION.                                                         
010400*----------------                                                         
010500 01  FL91-Date-Text               pic x(10).                              
010600 01  FL91-Date-Fields  redefines  FL91-Date-Text.                         
010700     03  FL91-Yr-Text             pic x(4).                               
010800     03  FL91-Dash-1              pic x.                                  
010900     03  FL91-Mo-Text             pic xx.                                 
011000     03  FL91-Dash-2              pic x.                                  
011100     03  FL91-Dy-Text             pic xx.                                 
011200 01  FL91-Year-Out                pic 9(4).                               
011300 01  FL91-Month-Out               pic 9(2).                               
011400 01  FL91-Valid-Flag              pic x.                                  
011500     88  FL91-Valid                    value "Y".                         
011600     88  FL91-Invalid                  value "N".                         
011700*                                                                         
011800 PROCEDURE DIVISION USING FL91-Date-Text                                  
011900                          FL91-Year-Out                                   
012000                          FL91-Month-Out                                  
012100                          FL91-Valid-Flag.                                
012200*====================================================                     
012300*                                                                         
012400 aa000-Main.                                                              
012500*----------                                                               
012600     set      FL91-Invalid to true.                                       
012700     move     zero to FL91-Year-Out  FL91-Month-Out.                      
012800     move     FL91-Date-Text to WS-Conv-Date.                             
012900     if       FL-Debug-Switch                                             
013000              display "FL091 DEBUG DATE(UK)=" WS-UK-Day "/"               
013100                       WS-UK-Month "/" WS-UK-Year                         
013200     end-if.                                                              
013300     perform  zz092-Derive-Year-Month thru                                
013400              zz092-Derive-Year-Month-Exit.                               
013500     goback.                                                              
013600*                                                                         
013700 zz092-Derive-Year-Month.                                                 
013800*-----------------------                                                  
013900     if       FL91-Yr-Text is numeric                                     
014000        and   FL91-Dash-1 = "-"                                           
014100        and   FL91-Mo-Text is numeric                                     
014200        and   FL91-Dash-2 = "-"                                           
014300        and   FL91-Dy-Text is numeric                                     
014400              move   FL91-Yr-Text to FL91-Year-Out                        
014500              move   FL91-Mo-Text to FL91-Month-Out                       
014600              move   FL91-Dy-Text to WS-Day-Num                           
014700              if     FL91-Month-Out >= 1 and                              
014800                     FL91-Month-Out <= 12 and                             
014900                     WS-Day-Num >= 1 and                                  
015000                     WS-Day-Num <= 31                                     
015100                     set  FL91-Valid to true                              
015200              else                                                        
015300                     move zero to FL91-Year-Out FL91-Month-Out            
015400              end-if                                                      
015500     end-if.                                                              
015600 zz092-Derive-Year-Month-Exit.                                            
015700     exit.                                                                
015800*                                                                         
