000100****************************************************************          
000200*                                                               *         
000300*        FL030 - Annual Catch Extract Monthly Aggregation      *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL030.                                          
001100*                                                                         
001200      AUTHOR.             K M BRATTLI.                                    
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       09/06/1991.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Reads the annual catch-data extract             
001900*                         (arrives once a year from the licensing         
002000*                         system, same 62-byte layout as the              
002100*                         nightly feed), keeps sluttseddel (type          
002200*                         "0") lines only - same rule as FL010 -          
002300*                         and rolls quantity and value up into            
002400*                         one record per year/month.  First rows          
002500*                         of the summary are shown so the                 
002600*                         operator can eyeball the run before it          
002700*                         goes for sign-off.                              
002800*                                                                         
002900*     Version.            See Prog-Name in WS.                            
003000*                                                                         
003100*     Called Modules.     FL090 (amount cleaning), FL091 (date            
003200*                         derivation).                                    
003300*     Functions Used.     None.                                           
003400*     Files used.         LANDINGS-FILE (in), SUMMARY-FILE (out).         
003500*     Error msgs used.    SY001, SY002 (see aa010).                       
003600*                                                                         
003700* Changes:                                                                
003800* 09/06/91 kmb - 1.0.00 Created - annual licensing catch extract          
003900*                       needed the same roll-up as the nightly            
004000*                       domestic/foreign runs, split out to its           
004100*                       own program rather than bend FL010/FL020.         
004200* 08/02/95 tho -    .01 Sort of the monthly buckets added, output         
004300*                       must be year/month ascending per Stats.           
004400* 14/01/99 ang - 1.1.00 Y2K review - four digit year throughout,          
004500*                       no changes required.                              
004600* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004700* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004800*                       rewrite off the bureau service.                   
004900* 25/02/09 kmb -    .01 Debug switch wired through to FL090/FL091         
005000*                       for the Trondheim data queries.                   
005100* 11/06/14 ang -    .02 Value accumulator widened, a back year            
005200*                       correction run overflowed S9(9).                  
005300* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
005400*                       Directorate's updated internal-use notice.        
005500* 05/03/26 kmb - 1.4.00 Rebuilt to CALL the new common FL090/             
005600*                       FL091 routines instead of in-line code.           
005700* 09/03/26 kmb -    .01 First-rows display added on confirmation          
005800*                       from Stats Branch, per the sign-off SOP.          
005900* 29/03/26 kmb -    .02 Doc-type filter restored in zz030 - the           
006000*                       licensing extract carries the same code           
006100*                       as the nightly feed, Stats Branch found           
006200*                       non-final lines had been counted in the           
006300*                       1.4.00 rebuild and the annual total was           
006400*                       overstated.                                       
006500*                                                                         
006600****************************************************************          
006700*                                                                         
006800*  This program is part of the Fisheries Landings Monthly                 
006900*  Aggregation batch suite, property of the National Fisheries            
007000*  Directorate, Statistics & Settlement Branch.                           
007100*                                                                         
007200*  For internal Directorate use only.  Not for release outside            
007300*  the Branch without sign-off from the Data Management Officer.          
007400*                                                                         
007500*  If it breaks, log a call on the Branch on-call rota and quote          
007600*  the run date and job step shown on the batch banner page.              
007700*                                                                         
007800****************************************************************          
007900*                                                                         
008000 ENVIRONMENT              DIVISION.                                       
008100*=================================                                        
008200*                                                                         
008300 CONFIGURATION            SECTION.                                        
008400 SPECIAL-NAMES.                                                           
008500     C01                  IS TOP-OF-FORM                                  
008600     UPSI-0               IS FL-DEBUG-SWITCH.                             
008700*                                                                         
008800 INPUT-OUTPUT              SECTION.                                       
008900 FILE-CONTROL.                                                            
009000     SELECT   LANDINGS-FILE   ASSIGN   WS-IN-FILE-NAME                    
009100              ORGANIZATION    LINE SEQUENTIAL                             
009200              FILE STATUS     FL-IN-STATUS.                               
009300*                                                                         
009400     SELECT   SUMMARY-FILE    ASSIGN   WS-OUT-FILE-NAME                   
009500              ORGANIZATION    LINE SEQUENTIAL                             
009600              FILE STATUS     FL-OUT-STATUS.                              
009700*                                                                         
009800 DATA                     DIVISION.                                       
009900*=================================                                        
010000*                                                                         
010100 FILE SECTION.                                                            
010200*-------------                                                            
010300 FD  LANDINGS-FILE.                                                       
010400 COPY "wsflland.cob".                                                     
010500*                                                                         
010600 FD  SUMMARY-FILE.                                                        
010700 COPY "wsflsumm.cob".                                                     
010800*                                                                         
010900 WORKING-STORAGE SECTION.                                                 
011000*------------------------                                                 
011100 77  Prog-Name                pic x(20) value "FL030 (1.4.00)".           
011200*                                                                         
011300 COPY "wsflbkt.cob".                                                      
011400*                                                                         
011500 01  WS-Status-Fields.                                                    
011600     03  FL-In-Status             pic xx.                                 
011700     03  FL-Out-Status            pic xx.                                 
011800*                                                                         
011900 01  WS-Switches.                                                         
012000     03  WS-EOF-Switch            pic x  value "N".                       
012100         88  WS-End-Of-File              value "Y".                       
012200         88  WS-Not-End-Of-File          value "N".                       
012300     03  WS-Found-Switch          pic x  value "N".                       
012400         88  WS-Found                    value "Y".                       
012500         88  WS-Not-Found                value "N".                       
012600     03  WS-Abort-Switch          pic x  value "N".                       
012700         88  WS-Abort                    value "Y".                       
012800         88  WS-No-Abort                 value "N".                       
012900     03  WS-Swap-Switch           pic x  value "N".                       
013000         88  WS-Swap-Made                value "Y".                       
013100         88  WS-No-Swap-Made             value "N".                       
013200 01  WS-Switches-Alt  redefines  WS-Switches  pic x(04).                  
013300*                                                                         
013400 01  Arg1                     pic x(64) value spaces.                     
013500 01  Arg2                     pic x(64) value spaces.                     
013600*                                                                         
013700 01  WS-In-File-Name          pic x(64).                                  
013800 01  WS-Out-File-Name         pic x(64).                                  
013900*                                                                         
014000 01  WS-Fl90-Function         pic x.                                      
014100 01  WS-Fl90-Amt-Text         pic x(15).                                  
014200 01  WS-Fl90-Amt-Value        pic s9(11)v99  comp-3.                      
014300 01  WS-Fl90-Amt-Value-Alt redefines WS-Fl90-Amt-Value pic x(07).         
014400*                                                                         
014500 01  WS-Fl91-Date-Text        pic x(10).                                  
014600 01  WS-Fl91-Year-Out         pic 9(4).                                   
014700 01  WS-Fl91-Month-Out        pic 9(2).                                   
014800 01  WS-Fl91-Valid-Flag       pic x.                                      
014900     88  WS-Fl91-Valid               value "Y".                           
015000     88  WS-Fl91-Invalid             value "N".                           
015100*                                                                         
015200 01  WS-Amount-Fields.                                                    
015300     03  WS-Qty-Amount            pic s9(11)v99  comp-3.                  
015400     03  WS-Value-Amount          pic s9(11)v99  comp-3.                  
015500 01  WS-Amount-Fields-Alt  redefines  WS-Amount-Fields  pic x(14).        
015600*                                                                         
015700 01  WS-Tonnes-Value          pic s9(9)v9(3)  comp-3.                     
015800*                                                                         
015900 01  WS-Srch-Ix               pic 9(4)  comp.                             
016000*                                                                         
016100 01  WS-Show-Ix               pic 9(4)  comp.                             
016200*                                                                         
016300 01  WS-Swap-Entry.                                                       
016400     03  WS-Swap-Year             pic 9(4).                               
016500     03  WS-Swap-Month            pic 9(2).                               
016600     03  WS-Swap-Tonnes           pic s9(9)v9(3)  comp-3.                 
016700     03  WS-Swap-Value            pic s9(11)v9(2) comp-3.                 
016800     03  WS-Swap-Rows             pic 9(7)  comp.                         
016900*                                                                         
017000 PROCEDURE DIVISION CHAINING Arg1                                         
017100                             Arg2.                                        
017200*====================================================                     
017300*                                                                         
017400 aa000-Main.                                                              
017500*----------                                                               
017600     display  Prog-Name " Starting".                                      
017700     if       FL-Debug-Switch                                             
017800              display "FL030 DEBUG SWITCHES=" WS-Switches-Alt             
017900     end-if.                                                              
018000     perform  aa010-Open-Files thru aa010-Open-Files-Exit.                
018100     if       WS-Abort                                                    
018200              go to aa000-Main-Exit                                       
018300     end-if.                                                              
018400     perform  aa020-Process-Landings thru                                 
018500              aa020-Process-Landings-Exit.                                
018600     perform  aa050-Emit-Summary thru aa050-Emit-Summary-Exit.            
018700     perform  aa060-Display-First-Rows thru                               
018800              aa060-Display-First-Rows-Exit.                              
018900     perform  aa090-Close-Files thru aa090-Close-Files-Exit.              
019000     display  Prog-Name " Complete, " FL-Bucket-Count                     
019100              " Month(s) Written".                                        
019200 aa000-Main-Exit.                                                         
019300     goback.                                                              
019400*                                                                         
019500 aa010-Open-Files.                                                        
019600*----------------                                                         
019700     move     Arg1 to WS-In-File-Name.                                    
019800     move     Arg2 to WS-Out-File-Name.                                   
019900     move     zero to FL-Bucket-Count.                                    
020000     open     input Landings-File.                                        
020100     if       FL-In-Status not = "00"                                     
020200              display "FL030 SY001 CANNOT OPEN LANDINGS INPUT, "          
020300                       "STATUS=" FL-In-Status                             
020400              set     WS-Abort to true                                    
020500              go to   aa010-Open-Files-Exit                               
020600     end-if.                                                              
020700     open     output Summary-File.                                        
020800     if       FL-Out-Status not = "00"                                    
020900              display "FL030 SY002 CANNOT OPEN SUMMARY OUTPUT, "          
021000                       "STATUS=" FL-Out-Status                            
021100              set     WS-Abort to true                                    
021200     end-if.                                                              
021300 aa010-Open-Files-Exit.                                                   
021400     exit.                                                                
021500*                                                                         
021600 aa020-Process-Landings.                                                  
021700*-----------------------                                                  
021800     perform  aa030-Accept-Record thru aa030-Accept-Record-Exit           
021900              until WS-End-Of-File.                                       
022000 aa020-Process-Landings-Exit.                                             
022100     exit.                                                                
022200*                                                                         
022300 aa030-Accept-Record.                                                     
022400*--------------------                                                     
022500     read     Landings-File                                               
022600         at end                                                           
022700              set  WS-End-Of-File to true                                 
022800     end-read.                                                            
022900     if       WS-Not-End-Of-File                                          
023000              perform zz030-Edit-And-Load thru                            
023100                      zz030-Edit-And-Load-Exit                            
023200     end-if.                                                              
023300 aa030-Accept-Record-Exit.                                                
023400     exit.                                                                
023500*                                                                         
023600 zz030-Edit-And-Load.                                                     
023700*--------------------                                                     
023800*    Annual extract run - only sluttseddel (doc-type "0") lines           
023900*    count, same rule as the nightly domestic run in FL010.               
024000*                                                                         
024100     if       LND-Doc-Type-Final                                          
024200              move    LND-Landing-Date to WS-Fl91-Date-Text               
024300              call    "FL091" using WS-Fl91-Date-Text                     
024400                                    WS-Fl91-Year-Out                      
024500                                    WS-Fl91-Month-Out                     
024600                                    WS-Fl91-Valid-Flag                    
024700              if      WS-Fl91-Valid                                       
024800                      perform zz035-Clean-And-Accumulate thru             
024900                              zz035-Clean-And-Accumulate-Exit             
025000              end-if                                                      
025100     end-if.                                                              
025200 zz030-Edit-And-Load-Exit.                                                
025300     exit.                                                                
025400*                                                                         
025500 zz035-Clean-And-Accumulate.                                              
025600*---------------------------                                              
025700     move     "C" to WS-Fl90-Function.                                    
025800     move     LND-Qty-Text to WS-Fl90-Amt-Text.                           
025900     call     "FL090" using WS-Fl90-Function WS-Fl90-Amt-Text             
026000                             WS-Fl90-Amt-Value.                           
026100     move     WS-Fl90-Amt-Value to WS-Qty-Amount.                         
026200*                                                                         
026300     move     LND-Value-Text to WS-Fl90-Amt-Text.                         
026400     call     "FL090" using WS-Fl90-Function WS-Fl90-Amt-Text             
026500                             WS-Fl90-Amt-Value.                           
026600     move     WS-Fl90-Amt-Value to WS-Value-Amount.                       
026700*                                                                         
026800     compute  WS-Tonnes-Value rounded = WS-Qty-Amount / 1000.             
026900     perform  aa040-Accumulate-Bucket thru                                
027000              aa040-Accumulate-Bucket-Exit.                               
027100 zz035-Clean-And-Accumulate-Exit.                                         
027200     exit.                                                                
027300*                                                                         
027400 aa040-Accumulate-Bucket.                                                 
027500*------------------------                                                 
027600     set      WS-Not-Found to true.                                       
027700     perform  zz040-Search-Bucket thru zz040-Search-Bucket-Exit           
027800              varying FL-Bkt-Ix from 1 by 1                               
027900              until   FL-Bkt-Ix > FL-Bucket-Count or WS-Found.            
028000     if       WS-Found                                                    
028100              add   WS-Tonnes-Value  to FL-Bkt-Tonnes (WS-Srch-Ix)        
028200              add   WS-Value-Amount  to FL-Bkt-Value  (WS-Srch-Ix)        
028300              add   1 to FL-Bkt-Rows (WS-Srch-Ix)                         
028400     else                                                                 
028500              add   1 to FL-Bucket-Count                                  
028600              move  WS-Fl91-Year-Out  to                                  
028700                       FL-Bkt-Year (FL-Bucket-Count)                      
028800              move  WS-Fl91-Month-Out to                                  
028900                       FL-Bkt-Month (FL-Bucket-Count)                     
029000              move  WS-Tonnes-Value   to                                  
029100                       FL-Bkt-Tonnes (FL-Bucket-Count)                    
029200              move  WS-Value-Amount   to                                  
029300                       FL-Bkt-Value (FL-Bucket-Count)                     
029400              move  1 to FL-Bkt-Rows (FL-Bucket-Count)                    
029500     end-if.                                                              
029600 aa040-Accumulate-Bucket-Exit.                                            
029700     exit.                                                                
029800*                                                                         
029900 zz040-Search-Bucket.                                                     
030000*--------------------                                                     
030100     if       FL-Bkt-Year (FL-Bkt-Ix)  = WS-Fl91-Year-Out                 
030200        and   FL-Bkt-Month (FL-Bkt-Ix) = WS-Fl91-Month-Out                
030300              set  WS-Found to true                                       
030400              set  WS-Srch-Ix to FL-Bkt-Ix                                
030500     end-if.                                                              
030600 zz040-Search-Bucket-Exit.                                                
030700     exit.                                                                
030800*                                                                         
030900 aa050-Emit-Summary.                                                      
031000*-------------------                                                      
031100     perform  zz050-Sort-Buckets thru zz050-Sort-Buckets-Exit.            
031200     perform  zz050-Write-Bucket thru zz050-Write-Bucket-Exit             
031300              varying FL-Bkt-Ix from 1 by 1                               
031400              until   FL-Bkt-Ix > FL-Bucket-Count.                        
031500 aa050-Emit-Summary-Exit.                                                 
031600     exit.                                                                
031700*                                                                         
031800 zz050-Sort-Buckets.                                                      
031900*-------------------                                                      
032000*    Old fashioned bubble sort - table is never more than a               
032100*    few hundred entries so a smarter sort buys nothing here.             
032200*                                                                         
032300     set      WS-Swap-Made to true.                                       
032400     perform  zz050-Sort-Pass thru zz050-Sort-Pass-Exit                   
032500              until   WS-No-Swap-Made.                                    
032600 zz050-Sort-Buckets-Exit.                                                 
032700     exit.                                                                
032800*                                                                         
032900 zz050-Sort-Pass.                                                         
033000*----------------                                                         
033100     set      WS-No-Swap-Made to true.                                    
033200     perform  zz050-Compare-Pair thru zz050-Compare-Pair-Exit             
033300              varying FL-Bkt-Ix from 1 by 1                               
033400              until   FL-Bkt-Ix >= FL-Bucket-Count.                       
033500 zz050-Sort-Pass-Exit.                                                    
033600     exit.                                                                
033700*                                                                         
033800 zz050-Compare-Pair.                                                      
033900*-------------------                                                      
034000     if      (FL-Bkt-Year (FL-Bkt-Ix) >                                   
034100                 FL-Bkt-Year (FL-Bkt-Ix + 1))                             
034200        or   (FL-Bkt-Year (FL-Bkt-Ix) =                                   
034300                 FL-Bkt-Year (FL-Bkt-Ix + 1)                              
034400              and                                                         
034500              FL-Bkt-Month (FL-Bkt-Ix) >                                  
034600                 FL-Bkt-Month (FL-Bkt-Ix + 1))                            
034700              perform zz050-Swap-Entries thru                             
034800                      zz050-Swap-Entries-Exit                             
034900              set     WS-Swap-Made to true                                
035000     end-if.                                                              
035100 zz050-Compare-Pair-Exit.                                                 
035200     exit.                                                                
035300*                                                                         
035400 zz050-Swap-Entries.                                                      
035500*-------------------                                                      
035600     move     FL-Bucket-Entry (FL-Bkt-Ix)     to WS-Swap-Entry.           
035700     move     FL-Bucket-Entry (FL-Bkt-Ix + 1) to                          
035800                 FL-Bucket-Entry (FL-Bkt-Ix).                             
035900     move     WS-Swap-Entry to FL-Bucket-Entry (FL-Bkt-Ix + 1).           
036000 zz050-Swap-Entries-Exit.                                                 
036100     exit.                                                                
036200*                                                                         
036300 zz050-Write-Bucket.                                                      
036400*-------------------                                                      
036500     move     FL-Bkt-Year   (FL-Bkt-Ix) to MS-Year.                       
036600     move     FL-Bkt-Month  (FL-Bkt-Ix) to MS-Month.                      
036700     move     FL-Bkt-Tonnes (FL-Bkt-Ix) to MS-Tonnes.                     
036800     move     FL-Bkt-Value  (FL-Bkt-Ix) to MS-Value-Nok.                  
036900     move     FL-Bkt-Rows   (FL-Bkt-Ix) to MS-Rows.                       
037000     write    FL-Summary-Record.                                          
037100     if       FL-Debug-Switch                                             
037200              display "FL030 DEBUG WROTE " MS-Year "/" MS-Month           
037300     end-if.                                                              
037400 zz050-Write-Bucket-Exit.                                                 
037500     exit.                                                                
037600*                                                                         
037700 aa060-Display-First-Rows.                                                
037800*-------------------------                                                
037900*    Stats Branch sign-off SOP - show up to the first five rows           
038000*    of the summary so the operator can eyeball it before the             
038100*    annual extract goes forward for publication.                         
038200*                                                                         
038300     move     zero to WS-Show-Ix.                                         
038400     perform  zz060-Display-One-Row thru                                  
038500              zz060-Display-One-Row-Exit                                  
038600              varying WS-Show-Ix from 1 by 1                              
038700              until   WS-Show-Ix > FL-Bucket-Count                        
038800                   or WS-Show-Ix > 5.                                     
038900 aa060-Display-First-Rows-Exit.                                           
039000     exit.                                                                
039100*                                                                         
039200 zz060-Display-One-Row.                                                   
039300*----------------------                                                   
039400     display  "FL030 ROW " FL-Bkt-Year (WS-Show-Ix) "/"                   
039500              FL-Bkt-Month (WS-Show-Ix) " TONNES="                        
039600              FL-Bkt-Tonnes (WS-Show-Ix) " VALUE="                        
039700              FL-Bkt-Value (WS-Show-Ix) " ROWS="                          
039800              FL-Bkt-Rows (WS-Show-Ix).                                   
039900 zz060-Display-One-Row-Exit.                                              
040000     exit.                                                                
040100*                                                                         
040200 aa090-Close-Files.                                                       
040300*------------------                                                       
040400     close    Landings-File.                                              
040500     close    Summary-File.                                               
040600 aa090-Close-Files-Exit.                                                  
040700     exit.                                                                
040800*                                                                         
