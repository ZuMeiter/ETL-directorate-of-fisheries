000100****************************************************************          
000200*                                                               *         
000300*      Common Routine - Numeric Text Cleaning (Landings)        *         
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL090.                                          
001100*                                                                         
001200      AUTHOR.             K M BRATTLI.                                    
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       04/03/1988.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Cleans one qty/value text field per the         
001900*                         shared numeric-cleaning rule used by            
002000*                         FL010/FL020/FL030 - strips thousands            
002100*                         blanks, treats comma as decimal mark,           
002200*                         zero for anything blank or unreadable.          
002300*                                                                         
002400*     Version.            See Prog-Name in WS.                            
002500*                                                                         
002600*     Called Modules.     None.                                           
002700*     Functions Used.     None.                                           
002800*     Files used.         None - working storage utility only.            
002900*     Error msgs used.    None.                                           
003000*                                                                         
003100* Changes:                                                                
003200* 04/03/88 kmb - 1.0.00 Created - lifted from the old sluttseddel         
003300*                       tabulation run, tidied for the new batch.         
003400* 19/09/88 kmb -    .01 Fractional part was truncating at 1 digit         
003500*                       when input had no thousands blanks.               
003600* 02/11/91 tho -    .02 Added handling for a leading minus sign on        
003700*                       correction documents (credit notes).              
003800* 23/06/94 tho -    .03 Trailing comma with no digits after it now        
003900*                       yields fractional zero, not an abend.             
004000* 14/01/99 ang - 1.1.00 Y2K review - no date fields in module,            
004100*                       no changes required, noted for the file.          
004200* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004300* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004400*                       rewrite off the bureau service.                   
004500* 25/02/09 kmb -    .01 Debug dump added behind UPSI-0 for tracing        
004600*                       bad feed values reported by Trondheim.            
004700* 11/06/14 ang -    .02 Whole part accumulator widened, some              
004800*                       consignments now exceed 9(9) kg per line.         
004900* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
005000*                       Directorate's updated internal-use notice.        
005100* 05/03/26 kmb - 1.3.00 Rebuilt as stand-alone common routine for         
005200*                       the FL0nn landings batch, split out of the        
005300*                       old monolithic conversion job.                    
005400*                                                                         
005500****************************************************************          
005600*                                                                         
005700*  This program is part of the Fisheries Landings Monthly                 
005800*  Aggregation batch suite, property of the National Fisheries            
005900*  Directorate, Statistics & Settlement Branch.                           
006000*                                                                         
006100*  For internal Directorate use only.  Not for release outside            
006200*  the Branch without sign-off from the Data Management Officer.          
006300*                                                                         
006400*  If it breaks, log a call on the Branch on-call rota and quote          
006500*  the run date and job step shown on the batch banner page.              
006600*                                                                         
006700****************************************************************          
006800*                                                                         
006900 ENVIRONMENT              DIVISION.                                       
007000*=================================                                        
007100*                                                                         
007200 CONFIGURATION            SECTION.                                        
007300 SPECIAL-NAMES.                                                           
007400     C01                  IS TOP-OF-FORM                                  
007500     UPSI-0               IS FL-DEBUG-SWITCH.                             
007600*                                                                         
007700 DATA                     DIVISION.                                       
007800*=================================                                        
007900*                                                                         
008000 WORKING-STORAGE SECTION.                                                 
008100*------------------------                                                 
008200 77  Prog-Name                pic x(20) value "FL090 (1.3.00)".           
008300*                                                                         
008400 01  WS-Work-Fields.                                                      
008500     03  WS-Char-Ix               pic 9(2)   comp.                        
008600     03  WS-Digit                 pic 9.                                  
008700     03  WS-Whole-Accum           pic s9(11) comp-3.                      
008800     03  WS-Frac-Accum            pic s9(4)  comp-3.                      
008900     03  WS-Frac-Count            pic 9      comp.                        
009000     03  WS-Seen-Comma-Flag       pic x      value "N".                   
009100         88  WS-Seen-Comma               value "Y".                       
009200         88  WS-Not-Seen-Comma           value "N".                       
009300     03  FILLER                   pic x(06).                              
009400*                                                                         
009500 01  WS-Amount-Combined.                                                  
009600     03  WS-Debug-Whole           pic s9(11) comp-3.                      
009700     03  WS-Debug-Frac            pic s9(4)  comp-3.                      
009800 01  WS-Amount-Alt  redefines  WS-Amount-Combined.                        
009900     03  FILLER                   pic x(09).                              
010000*                                                                         
010100 LINKAGE SECTION.                                                         
010200*----------------                                                         
010300 01  FL90-Function                pic x.                                  
010400     88  FL90-Fn-Clean                 value "C".                         
010500 01  FL90-Amt-Text                pic x(15).                              
010600 01  FL90-Amt-Chars  redefines  FL90-Amt-Text.                            
010700     03  FL90-Amt-Char            pic x  occurs 15.                       
010800 01  FL90-Amt-Value               pic s9(11)v99  comp-3.                  
010900 01  FL90-Amt-Value-Alt  redefines  FL90-Amt-Value  pic x(07).            
011000*                                                                         
011100 PROCEDURE DIVISION USING FL90-Function                                   
011200                          FL90-Amt-Text                                   
011300                          FL90-Amt-Value.                                 
011400*====================================================                     
011500*                                                                         
011600 aa000-Main.                                                              
011700*----------                                                               
011800     move     zero to FL90-Amt-Value.                                     
011900     if       FL90-Fn-Clean                                               
012000              perform zz091-Clean-Amount thru                             
012100                      zz091-Clean-Amount-Exit.                            
012200     end-if.                                                              
012300     goback.                                                              
012400*                                                                         
012500 zz091-Clean-Amount.                                                      
012600*------------------                                                       
012700*    Strips blanks, treats a comma as the decimal mark, walks the         
012800*    15 bytes right to left is NOT used - left to right matches           
012900*    way the field is punched (whole part first, fraction last).          
013000*                                                                         
013100     move     zero to WS-Whole-Accum WS-Frac-Accum WS-Frac-Count.         
013200     set      WS-Not-Seen-Comma to true.                                  
013300     perform  zz091-Scan-Char thru zz091-Scan-Char-Exit                   
013400              varying WS-Char-Ix from 1 by 1                              
013500              until   WS-Char-Ix > 15.                                    
013600     perform  zz091-Pad-Fraction thru zz091-Pad-Fraction-Exit             
013700              until   WS-Frac-Count not < 2.                              
013800     compute  FL90-Amt-Value rounded =                                    
013900              WS-Whole-Accum + (WS-Frac-Accum / 100).                     
014000     move     WS-Whole-Accum to WS-Debug-Whole.                           
014100     move     WS-Frac-Accum  to WS-Debug-Frac.                            
014200     if       FL-Debug-Switch                                             
014300              display "FL090 DEBUG RAW=" WS-Amount-Alt                    
014400     end-if.                                                              
014500 zz091-Clean-Amount-Exit.                                                 
014600     exit.                                                                
014700*                                                                         
014800 zz091-Scan-Char.                                                         
014900*---------------                                                          
015000     evaluate true                                                        
015100         when  FL90-Amt-Char (WS-Char-Ix) = space                         
015200               continue                                                   
015300         when  FL90-Amt-Char (WS-Char-Ix) = ","                           
015400               set   WS-Seen-Comma to true                                
015500         when  FL90-Amt-Char (WS-Char-Ix) is numeric                      
015600               move  FL90-Amt-Char (WS-Char-Ix) to WS-Digit               
015700               perform zz091-Add-Digit thru zz091-Add-Digit-Exit          
015800         when  other                                                      
015900               continue                                                   
016000     end-evaluate.                                                        
016100 zz091-Scan-Char-Exit.                                                    
016200     exit.                                                                
016300*                                                                         
016400 zz091-Add-Digit.                                                         
016500*---------------                                                          
016600     if       WS-Seen-Comma                                               
016700              if      WS-Frac-Count < 2                                   
016800                      compute WS-Frac-Accum =                             
016900                              WS-Frac-Accum * 10 + WS-Digit               
017000                      add     1 to WS-Frac-Count                          
017100              end-if                                                      
017200     else                                                                 
017300              compute  WS-Whole-Accum =                                   
017400                       WS-Whole-Accum * 10 + WS-Digit                     
017500     end-if.                                                              
017600 zz091-Add-Digit-Exit.                                                    
017700     exit.                                                                
017800*                                                                         
017900 zz091-Pad-Fraction.                                                      
018000*-------------------                                                      
018100     compute  WS-Frac-Accum = WS-Frac-Accum * 10.                         
018200     add      1 to WS-Frac-Count.                                         
018300 zz091-Pad-Fraction-Exit.                                                 
018400     exit.                                                                
018500*                                                                         
