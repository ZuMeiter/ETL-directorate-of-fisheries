000100****************************************************************          
000200*                                                               *         
000300*      FL040 - Latest Year Landings Comparison (2 Datasets)    *          
000400*                                                               *         
000500****************************************************************          
000600*                                                                         
000700 IDENTIFICATION           DIVISION.                                       
000800*=================================                                        
000900*                                                                         
001000      PROGRAM-ID.         FL040.                                          
001100*                                                                         
001200      AUTHOR.             T HAUGEN.                                       
001300      INSTALLATION.       FISHERIES DIRECTORATE - STATS BRANCH.           
001400      DATE-WRITTEN.       12/09/1995.                                     
001500      DATE-COMPILED.                                                      
001600      SECURITY.           Internal Directorate use only.                  
001700*                                                                         
001800*     Remarks.            Reads two monthly summary datasets (any         
001900*                         pair - domestic v foreign, this year v          
002000*                         a saved copy, whatever Stats want lined         
002100*                         up), picks the latest year present in           
002200*                         each (or a forced year if given) and            
002300*                         prints the totals, the difference and           
002400*                         each side's percentage.                         
002500*                                                                         
002600*     Version.            See Prog-Name in WS.                            
002700*                                                                         
002800*     Called Modules.     None.                                           
002900*     Functions Used.     None.                                           
003000*     Files used.         DATASET-FILE, opened twice under two            
003100*                         different names, one per comparison             
003200*                         side.                                           
003300*     Error msgs used.    SY001, SY002 (see aa010).                       
003400*                                                                         
003500* Changes:                                                                
003600* 12/09/95 tho - 1.0.00 Created - Stats wanted domestic vs                
003700*                       foreign totals lined up without having            
003800*                       to run two reports and do it by hand.             
003900* 03/04/97 tho -    .01 Forced-year parameter added, year-end             
004000*                       reruns need a fixed year not "latest".            
004100* 14/01/99 ang - 1.1.00 Y2K review - four digit year throughout,          
004200*                       no changes required.                              
004300* 30/03/99 ang -    .01 Housekeeping - comment tidy only.                 
004400* 17/08/03 tho - 1.2.00 Ported to GnuCOBOL for settlement batch           
004500*                       rewrite off the bureau service.                   
004600* 25/02/09 kmb -    .01 Empty-dataset now aborts the run rather           
004700*                       than printing a blank comparison line.            
004800* 11/06/14 ang -    .02 Tonnes accumulator widened to match the           
004900*                       monthly summary layout after FL010's fix.         
005000* 16/04/24 kmb        - Copyright/notice paragraph reworded per           
005100*                       Directorate's updated internal-use notice.        
005200* 05/03/26 kmb - 1.3.00 Rebuilt against the shared monthly summary        
005300*                       copybook and the FL0nn batch file names.          
005400*                                                                         
005500****************************************************************          
005600*                                                                         
005700*  This program is part of the Fisheries Landings Monthly                 
005800*  Aggregation batch suite, property of the National Fisheries            
005900*  Directorate, Statistics & Settlement Branch.                           
006000*                                                                         
006100*  For internal Directorate use only.  Not for release outside            
006200*  the Branch without sign-off from the Data Management Officer.          
006300*                                                                         
006400*  If it breaks, log a call on the Branch on-call rota and quote          
006500*  the run date and job step shown on the batch banner page.              
006600*                                                                         
006700****************************************************************          
006800*                                                                         
006900 ENVIRONMENT              DIVISION.                                       
007000*=================================                                        
007100*                                                                         
007200 CONFIGURATION            SECTION.                                        
007300 SPECIAL-NAMES.                                                           
007400     C01                  IS TOP-OF-FORM                                  
007500     UPSI-0               IS FL-DEBUG-SWITCH.                             
007600*                                                                         
007700 INPUT-OUTPUT              SECTION.                                       
007800 FILE-CONTROL.                                                            
007900     SELECT   DATASET-FILE   ASSIGN   WS-DATASET-FILE-NAME                
008000              ORGANIZATION   LINE SEQUENTIAL                              
008100              FILE STATUS    FL-DS-STATUS.                                
008200*                                                                         
008300 DATA                     DIVISION.                                       
008400*=================================                                        
008500*                                                                         
008600 FILE SECTION.                                                            
008700*-------------                                                            
008800 FD  DATASET-FILE.                                                        
008900 COPY "wsflsumm.cob".                                                     
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200*------------------------                                                 
009300 77  Prog-Name                pic x(20) value "FL040 (1.3.00)".           
009400*                                                                         
009500 COPY "wsflcmp.cob".                                                      
009600*                                                                         
009700 01  FL-Ds-Status             pic xx.                                     
009800*                                                                         
009900 01  WS-Switches.                                                         
010000     03  WS-EOD-Switch            pic x  value "N".                       
010100         88  WS-End-Of-Dataset           value "Y".                       
010200         88  WS-Not-End-Of-Dataset       value "N".                       
010300     03  WS-Found-Switch          pic x  value "N".                       
010400         88  WS-Found                    value "Y".                       
010500         88  WS-Not-Found                value "N".                       
010600     03  WS-Abort-Switch          pic x  value "N".                       
010700         88  WS-Abort                    value "Y".                       
010800         88  WS-No-Abort                 value "N".                       
010900 01  WS-Switches-Alt  redefines  WS-Switches  pic x(03).                  
011000*                                                                         
011100 01  Arg1                     pic x(64) value spaces.                     
011200 01  Arg2                     pic x(64) value spaces.                     
011300 01  Arg3                     pic x(04) value spaces.                     
011400*                                                                         
011500 01  WS-Dataset-File-Name     pic x(64).                                  
011600*                                                                         
011700 01  WS-Pass-Ix               pic 9      comp.                            
011800 01  WS-Year-Ix               pic 9(3)   comp.                            
011900 01  WS-Srch-Ix               pic 9(3)   comp.                            
012000*                                                                         
012100 01  WS-Max-Year-Seen         pic 9(4)   comp.                            
012200*                                                                         
012300 01  WS-Selected-Year         pic 9(4).                                   
012400 01  WS-Selected-Year-Alt  redefines  WS-Selected-Year  pic x(04).        
012500*                                                                         
012600 01  WS-Diff-Fields.                                                      
012700     03  WS-Diff-Value            pic s9(9)v9(3)  comp-3.                 
012800 01  WS-Diff-Fields-Alt  redefines  WS-Diff-Fields  pic x(07).            
012900*                                                                         
013000 01  WS-Year-Table.                                                       
013100     03  WS-Year-Count            pic 9(3)   comp.                        
013200     03  WS-Year-Entry  occurs 100 times                                  
013300                          indexed by WS-Year-Ix2.                         
013400         05  WS-Year-Value        pic 9(4).                               
013500         05  WS-Year-Tonnes       pic s9(9)v9(3)  comp-3.                 
013600     03  FILLER                   pic x(08).                              
013700*                                                                         
013800 01  WS-Load-Results.                                                     
013900     03  WS-Load-Entry  occurs 2 times                                    
014000                          indexed by WS-Load-Ix.                          
014100         05  WS-Load-Max-Year         pic 9(4)  comp.                     
014200         05  WS-Load-Rows-Switch      pic x.                              
014300             88  WS-Load-Has-Rows            value "Y".                   
014400             88  WS-Load-No-Rows              value "N".                  
014500         05  WS-Load-Total-Tonnes     pic s9(9)v9(3)  comp-3.             
014600*                                                                         
014700 PROCEDURE DIVISION CHAINING Arg1                                         
014800                             Arg2                                         
014900                             Arg3.                                        
015000*====================================================                     
015100*                                                                         
015200 aa000-Main.                                                              
015300*----------                                                               
015400     display  Prog-Name " Starting".                                      
015500     if       FL-Debug-Switch                                             
015600              display "FL040 DEBUG SWITCHES=" WS-Switches-Alt             
015700     end-if.                                                              
015800     perform  aa010-Load-Dataset thru aa010-Load-Dataset-Exit             
015900              varying WS-Pass-Ix from 1 by 1                              
016000              until   WS-Pass-Ix > 2.                                     
016100     if       WS-Abort                                                    
016200              go to aa000-Main-Exit                                       
016300     end-if.                                                              
016400     if       WS-Load-No-Rows (1) or WS-Load-No-Rows (2)                  
016500              display "FL040 SY001 ABORT - EMPTY COMPARISON "             
016600                       "DATASET"                                          
016700              go to aa000-Main-Exit                                       
016800     end-if.                                                              
016900     perform  aa030-Compute-Difference thru                               
017000              aa030-Compute-Difference-Exit.                              
017100     perform  aa040-Print-Summary-Block thru                              
017200              aa040-Print-Summary-Block-Exit.                             
017300 aa000-Main-Exit.                                                         
017400     goback.                                                              
017500*                                                                         
017600 aa010-Load-Dataset.                                                      
017700*-------------------                                                      
017800     evaluate WS-Pass-Ix                                                  
017900         when  1     move Arg1 to WS-Dataset-File-Name                    
018000         when  2     move Arg2 to WS-Dataset-File-Name                    
018100     end-evaluate.                                                        
018200     move     zero to WS-Year-Count WS-Max-Year-Seen.                     
018300     set      WS-Not-End-Of-Dataset to true.                              
018400     set      WS-Load-No-Rows (WS-Pass-Ix) to true.                       
018500     move     zero to WS-Load-Max-Year (WS-Pass-Ix)                       
018600                       WS-Load-Total-Tonnes (WS-Pass-Ix).                 
018700     open     input Dataset-File.                                         
018800     if       FL-Ds-Status not = "00"                                     
018900              display "FL040 SY002 CANNOT OPEN DATASET, STATUS="          
019000                       FL-Ds-Status                                       
019100              set     WS-Abort to true                                    
019200              go to   aa010-Load-Dataset-Exit                             
019300     end-if.                                                              
019400     perform  aa015-Read-Dataset thru aa015-Read-Dataset-Exit             
019500              until   WS-End-Of-Dataset.                                  
019600     close    Dataset-File.                                               
019700     perform  zz015-Pick-Year thru zz015-Pick-Year-Exit.                  
019800 aa010-Load-Dataset-Exit.                                                 
019900     exit.                                                                
020000*                                                                         
020100 aa015-Read-Dataset.                                                      
020200*-------------------                                                      
020300     read     Dataset-File                                                
020400         at end                                                           
020500              set  WS-End-Of-Dataset to true                              
020600     end-read.                                                            
020700     if       WS-Not-End-Of-Dataset                                       
020800              set     WS-Load-Has-Rows (WS-Pass-Ix) to true               
020900              perform zz010-Accumulate-Year thru                          
021000                      zz010-Accumulate-Year-Exit                          
021100     end-if.                                                              
021200 aa015-Read-Dataset-Exit.                                                 
021300     exit.                                                                
021400*                                                                         
021500 zz010-Accumulate-Year.                                                   
021600*----------------------                                                   
021700     if       MS-Year > WS-Max-Year-Seen                                  
021800              move MS-Year to WS-Max-Year-Seen                            
021900     end-if.                                                              
022000     set      WS-Not-Found to true.                                       
022100     perform  zz011-Search-Year thru zz011-Search-Year-Exit               
022200              varying WS-Year-Ix2 from 1 by 1                             
022300              until   WS-Year-Ix2 > WS-Year-Count or WS-Found.            
022400     if       WS-Found                                                    
022500              add   MS-Tonnes to WS-Year-Tonnes (WS-Srch-Ix)              
022600     else                                                                 
022700              add   1 to WS-Year-Count                                    
022800              move  MS-Year   to WS-Year-Value  (WS-Year-Count)           
022900              move  MS-Tonnes to WS-Year-Tonnes (WS-Year-Count)           
023000     end-if.                                                              
023100 zz010-Accumulate-Year-Exit.                                              
023200     exit.                                                                
023300*                                                                         
023400 zz011-Search-Year.                                                       
023500*------------------                                                       
023600     if       WS-Year-Value (WS-Year-Ix2) = MS-Year                       
023700              set  WS-Found to true                                       
023800              set  WS-Srch-Ix to WS-Year-Ix2                              
023900     end-if.                                                              
024000 zz011-Search-Year-Exit.                                                  
024100     exit.                                                                
024200*                                                                         
024300 zz015-Pick-Year.                                                         
024400*----------------                                                         
024500     if       Arg3 not = spaces                                           
024600              move Arg3 to WS-Selected-Year-Alt                           
024700     else                                                                 
024800              move WS-Max-Year-Seen to WS-Selected-Year                   
024900     end-if.                                                              
025000     move     WS-Selected-Year to WS-Load-Max-Year (WS-Pass-Ix).          
025100     set      WS-Not-Found to true.                                       
025200     perform  zz016-Search-Selected thru                                  
025300              zz016-Search-Selected-Exit                                  
025400              varying WS-Year-Ix2 from 1 by 1                             
025500              until   WS-Year-Ix2 > WS-Year-Count or WS-Found.            
025600     if       WS-Found                                                    
025700              move  WS-Year-Tonnes (WS-Srch-Ix) to                        
025800                       WS-Load-Total-Tonnes (WS-Pass-Ix)                  
025900     end-if.                                                              
026000 zz015-Pick-Year-Exit.                                                    
026100     exit.                                                                
026200*                                                                         
026300 zz016-Search-Selected.                                                   
026400*----------------------                                                   
026500     if       WS-Year-Value (WS-Year-Ix2) = WS-Selected-Year              
026600              set  WS-Found to true                                       
026700              set  WS-Srch-Ix to WS-Year-Ix2                              
026800     end-if.                                                              
026900 zz016-Search-Selected-Exit.                                              
027000     exit.                                                                
027100*                                                                         
027200 aa030-Compute-Difference.                                                
027300*-------------------------                                                
027400     move     WS-Load-Total-Tonnes (1) to CMP-Total-1.                    
027500     move     WS-Load-Total-Tonnes (2) to CMP-Total-2.                    
027600     move     WS-Load-Max-Year (1)     to CMP-Year.                       
027700     compute  CMP-Diff = CMP-Total-1 - CMP-Total-2.                       
027800     move     CMP-Diff to WS-Diff-Value.                                  
027900     if       WS-Diff-Value < 0                                           
028000              compute CMP-Abs-Diff = zero - WS-Diff-Value                 
028100     else                                                                 
028200              move    WS-Diff-Value to CMP-Abs-Diff                       
028300     end-if.                                                              
028400     if       CMP-Total-2 = zero                                          
028500              set     CMP-Pct-2-Suppressed to true                        
028600              move    zero to CMP-Pct-Of-2                                
028700     else                                                                 
028800              compute CMP-Pct-Of-2 rounded =                              
028900                      (CMP-Diff / CMP-Total-2) * 100                      
029000              set     CMP-Pct-2-OK to true                                
029100     end-if.                                                              
029200     if       CMP-Total-1 = zero                                          
029300              set     CMP-Pct-1-Suppressed to true                        
029400              move    zero to CMP-Pct-Of-1                                
029500     else                                                                 
029600              compute CMP-Pct-Of-1 rounded =                              
029700                      (CMP-Diff / CMP-Total-1) * 100                      
029800              set     CMP-Pct-1-OK to true                                
029900     end-if.                                                              
030000 aa030-Compute-Difference-Exit.                                           
030100     exit.                                                                
030200*                                                                         
030300 aa040-Print-Summary-Block.                                               
030400*--------------------------                                               
030500     display  "FL040 LATEST YEAR LANDINGS COMPARISON".                    
030600     display  "FILE 1  YEAR " WS-Load-Max-Year (1)                        
030700              "  TOTAL TONNES " WS-Load-Total-Tonnes (1).                 
030800     display  "FILE 2  YEAR " WS-Load-Max-Year (2)                        
030900              "  TOTAL TONNES " WS-Load-Total-Tonnes (2).                 
031000     display  "DIFFERENCE      " CMP-Diff.                                
031100     display  "ABSOLUTE DIFF   " CMP-Abs-Diff.                            
031200     if       CMP-Pct-2-OK                                                
031300              display "PCT OF FILE 2   " CMP-Pct-Of-2                     
031400     end-if.                                                              
031500     if       CMP-Pct-1-OK                                                
031600              display "PCT OF FILE 1   " CMP-Pct-Of-1                     
031700     end-if.                                                              
031800 aa040-Print-Summary-Block-Exit.                                          
031900     exit.                                                                
032000*                                                                         
